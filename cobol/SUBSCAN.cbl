000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SUBSCAN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  SUBSCAN TELLS THE CALLER WHETHER ONE TEXT FIELD APPEARS       *
001100*  INSIDE THE OTHER, CASE-INSENSITIVE, EITHER DIRECTION.  USED   *
001200*  BY PRODLKUP FOR BOTH THE CHEMICAL-KEY PARTIAL MATCH AND THE   *
001300*  PRODUCT NAME/BRAND SEARCH - ONE SMALL UTILITY INSTEAD OF      *
001400*  WRITING THE SAME SCAN LOOP TWICE.  SAME IDEA AS STRLTH,       *
001500*  JUST A SUBSTRING TEST INSTEAD OF A TRIMMED LENGTH.            *
001600*                                                                *
001700*  CALLER PASSES TWO TEXT FIELDS AND A MINIMUM-KEY-LENGTH GUARD. *
001800*  WE TRIM BOTH FIELDS ON TRAILING SPACES, FOLD THEM TO UPPER    *
001900*  CASE, AND THEN TRY THE SHORTER FIELD AS A SUBSTRING OF THE    *
002000*  LONGER ONE IN WHICHEVER DIRECTION APPLIES - NEITHER FIELD IS  *
002100*  ASSUMED TO BE THE "KEY" OR THE "TARGET" UP FRONT BY LENGTH,   *
002200*  ONLY BY THE CALLER'S OWN NAMING OF THE PARAMETERS.            *
002300******************************************************************
002400* CHANGE LOG.                                                     *
002500*   03/14/91  JRS  REQ 1140  ORIGINAL WRITE-UP.                   *
002600*   07/30/92  JRS  REQ 1198  MINIMUM-KEY-LENGTH GUARD ADDED.      *
002700*   01/06/99  RMT  Y2K-004  REVIEWED - NO DATE FIELDS IN THIS PGM. *
002800*   09/07/02  RMT  REQ 1878  THE THREE CHARACTER-TABLE REDEFINES  *
002900*                            WERE GROUPED AFTER ALL THREE BASE    *
003000*                            FIELDS INSTEAD OF EACH FOLLOWING ITS  *
003100*                            OWN - RE-INTERLEAVED.                *
003200*   09/10/02  RMT  REQ 1884  QA ASKED FOR MORE PARAGRAPH-LEVEL    *
003300*                            COMMENTARY SO A NEW PROGRAMMER CAN   *
003400*                            FOLLOW THE BACKWARD SCAN AND THE     *
003500*                            TWO-DIRECTION SUBSTRING TEST WITHOUT *
003600*                            WALKING IT IN THE DEBUGGER FIRST.    *
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700*    SUBSCAN IS A CALLABLE SUBROUTINE, NOT A JOB STEP - IT HAS NO
004800*    FILES OF ITS OWN, ONLY THE WORKING-STORAGE SCRATCH AREA BELOW
004900*    AND THE LINKAGE SECTION PARAMETER LIST.
005000
005100 WORKING-STORAGE SECTION.
005200 01  MISC-FIELDS.
005300*    09/02/96 DPK - REQ 1340 LOOKED AT DOING THE SCAN BYTE BY
005400*    BYTE INSTEAD OF BY REFERENCE MODIFICATION.  KEPT THESE
005500*    CHARACTER-TABLE VIEWS WHEN THAT APPROACH WAS DROPPED.
005600*    EACH OF THE THREE 40-BYTE FOLD AREAS BELOW GETS ITS OWN
005700*    ONE-CHARACTER-PER-ELEMENT REDEFINES SO 900-FIND-LEN CAN
005800*    WALK IT BACKWARD ONE BYTE AT A TIME LOOKING FOR THE LAST
005900*    NON-SPACE POSITION, WITHOUT ANY REFERENCE MODIFICATION ON
006000*    THE CALLER'S OWN LINKAGE FIELDS.
006100     05  WS-KEY-FOLD             PIC X(40).
006200*    UPPERCASED, UNTRIMMED COPY OF SS-KEY-TEXT.
006300     05  WS-KEY-CHARS REDEFINES WS-KEY-FOLD
006400             PIC X(1) OCCURS 40 TIMES.
006500     05  WS-TARGET-FOLD          PIC X(40).
006600*    UPPERCASED, UNTRIMMED COPY OF SS-TARGET-TEXT.
006700     05  WS-TARGET-CHARS REDEFINES WS-TARGET-FOLD
006800             PIC X(1) OCCURS 40 TIMES.
006900     05  WS-SCAN-BUFFER          PIC X(40).
007000*    900-FIND-LEN IS CALLED TWICE, ONCE FOR THE KEY AND ONCE FOR
007100*    THE TARGET - WHICHEVER ONE IS BEING MEASURED IS MOVED IN
007200*    HERE FIRST SO THE PARAGRAPH ONLY HAS ONE FIELD TO WORRY
007300*    ABOUT.
007400     05  WS-SCAN-CHARS REDEFINES WS-SCAN-BUFFER
007500             PIC X(1) OCCURS 40 TIMES.
007600     05  WS-SCAN-LEN             PIC 9(2) COMP.
007700*    TRIMMED LENGTH OF WHICHEVER FIELD IS CURRENTLY IN
007800*    WS-SCAN-BUFFER - SET BY 900-FIND-LEN, THEN COPIED OUT TO
007900*    WS-KEY-LEN OR WS-TARGET-LEN BY THE MAINLINE.
008000     05  WS-KEY-LEN              PIC 9(2) COMP.
008100     05  WS-TARGET-LEN           PIC 9(2) COMP.
008200     05  WS-SCAN-IDX             PIC 9(2) COMP.
008300*    BACKWARD-SCAN SUBSCRIPT FOR 900-FIND-LEN/910-BACK-SCAN.
008400     05  WS-POS-IDX              PIC 9(2) COMP.
008500*    STARTING-POSITION SUBSCRIPT FOR THE SUBSTRING TEST IN
008600*    310-SCAN-FOR-KEY-IN-TARGET/320-SCAN-FOR-TARGET-IN-KEY.
008700     05  WS-LAST-START           PIC 9(2) COMP.
008800*    LAST STARTING POSITION AT WHICH THE SHORTER FIELD COULD
008900*    STILL FIT INSIDE THE LONGER ONE - ONE PAST THIS AND THE
009000*    REMAINING BYTES OF THE LONGER FIELD CANNOT HOLD A FULL
009100*    COPY OF THE SHORTER ONE, SO THE LOOP STOPS.
009200
009300 LINKAGE SECTION.
009400*    ONE 81-BYTE PARAMETER AREA PASSED BY REFERENCE FROM THE
009500*    CALLER, PLUS THE USUAL 4-BYTE RETURN CODE.
009600 01  SUBSCAN-REC.
009700     05  SS-KEY-TEXT             PIC X(40).
009800     05  SS-TARGET-TEXT          PIC X(40).
009900     05  SS-MIN-KEY-LEN          PIC 9(2) COMP.
010000*    IF NON-ZERO, THE KEY MUST BE STRICTLY LONGER THAN THIS
010100*    BEFORE SUBSCAN EVEN ATTEMPTS THE SCAN - KEEPS A ONE- OR
010200*    TWO-CHARACTER KEY FRAGMENT FROM MATCHING EVERYTHING ON
010300*    THE TABLE (REQ 1198 BELOW).
010400     05  SS-MATCH-FLAG           PIC X.
010500         88  SS-MATCHED          VALUE "Y".
010600         88  SS-NOT-MATCHED      VALUE "N".
010700
010800 01  RETURN-CD                   PIC 9(4) COMP.
010900
011000 PROCEDURE DIVISION USING SUBSCAN-REC, RETURN-CD.
011100*    DEFAULT THE ANSWER TO "NO MATCH" UP FRONT - EVERY EXIT PATH
011200*    BELOW EITHER LEAVES THIS ALONE OR FLIPS IT TO "Y".
011300     MOVE "N" TO SS-MATCH-FLAG.
011400
011500*    FOLD BOTH FIELDS TO UPPER CASE ONCE, HERE, SO NEITHER THE
011600*    LENGTH-FINDER NOR THE SUBSTRING TEST HAS TO CARE ABOUT CASE.
011700     MOVE SS-KEY-TEXT TO WS-KEY-FOLD.
011800     INSPECT WS-KEY-FOLD CONVERTING
011900         "abcdefghijklmnopqrstuvwxyz" TO
012000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012100     MOVE SS-TARGET-TEXT TO WS-TARGET-FOLD.
012200     INSPECT WS-TARGET-FOLD CONVERTING
012300         "abcdefghijklmnopqrstuvwxyz" TO
012400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012500
012600*    FIND THE TRIMMED LENGTH OF EACH FIELD BY BORROWING THE SAME
012700*    900-FIND-LEN PARAGRAPH TWICE - ONCE PER FIELD, VIA THE
012800*    SHARED WS-SCAN-BUFFER.
012900     MOVE WS-KEY-FOLD TO WS-SCAN-BUFFER.
013000     PERFORM 900-FIND-LEN THRU 900-EXIT.
013100     MOVE WS-SCAN-LEN TO WS-KEY-LEN.
013200
013300     MOVE WS-TARGET-FOLD TO WS-SCAN-BUFFER.
013400     PERFORM 900-FIND-LEN THRU 900-EXIT.
013500     MOVE WS-SCAN-LEN TO WS-TARGET-LEN.
013600
013700*    ONLY ATTEMPT THE SCAN IF BOTH FIELDS HAVE SOMETHING IN THEM
013800*    AND THE KEY CLEARS THE CALLER'S MINIMUM-LENGTH GUARD - A
013900*    BLANK FIELD OR A TOO-SHORT KEY FRAGMENT IS LEFT AS "NO
014000*    MATCH" WITHOUT EVER ENTERING 300-BIDIRECTIONAL-SCAN.
014100     IF WS-KEY-LEN > 0 AND WS-TARGET-LEN > 0
014200         IF SS-MIN-KEY-LEN = 0 OR WS-KEY-LEN > SS-MIN-KEY-LEN
014300             PERFORM 300-BIDIRECTIONAL-SCAN THRU 300-EXIT
014400         END-IF
014500     END-IF.
014600
014700     MOVE ZERO TO RETURN-CD.
014800     GOBACK.
014900
015000 900-FIND-LEN.
015100*    BACKWARD SCAN FOR THE LAST NON-SPACE BYTE - NO INTRINSIC
015200*    FUNCTIONS ON THIS SHOP'S 1991 COMPILER, SO WE DO IT BY HAND.
015300*    STARTS AT BYTE 40 AND WALKS DOWN TO BYTE 1; THE VARYING
015400*    CLAUSE STOPS AS SOON AS IT SEES A NON-SPACE BYTE OR FALLS
015500*    OFF THE FRONT OF THE FIELD (AN ALL-SPACE FIELD LEAVES
015600*    WS-SCAN-IDX AT ZERO, WHICH 910-BACK-SCAN'S CALLER TREATS AS
015700*    A ZERO-LENGTH FIELD).
015800     MOVE 40 TO WS-SCAN-IDX.
015900     PERFORM 910-BACK-SCAN THRU 910-EXIT
016000         VARYING WS-SCAN-IDX FROM 40 BY -1
016100         UNTIL WS-SCAN-IDX < 1
016200            OR WS-SCAN-BUFFER(WS-SCAN-IDX:1) NOT = SPACE.
016300     MOVE WS-SCAN-IDX TO WS-SCAN-LEN.
016400 900-EXIT.
016500     EXIT.
016600
016700 910-BACK-SCAN.
016800*    THE VARYING CLAUSE ON 900-FIND-LEN DOES ALL THE REAL WORK -
016900*    THIS PARAGRAPH ONLY EXISTS SO THE PERFORM HAS A BODY TO
017000*    PERFORM; THERE IS NOTHING LEFT TO DO PER ITERATION.
017100     CONTINUE.
017200 910-EXIT.
017300     EXIT.
017400
017500 300-BIDIRECTIONAL-SCAN.
017600*    TRY THE SHORTER FIELD AS A SUBSTRING OF THE LONGER ONE IN
017700*    WHICHEVER DIRECTION ACTUALLY APPLIES - THE CALLER'S "KEY"
017800*    IS NOT ASSUMED TO BE THE SHORTER OF THE TWO, SINCE PRODLKUP
017900*    CALLS THIS BOTH WAYS (CHEMICAL KEY INSIDE AN INGREDIENT
018000*    NAME, AND A SEARCH QUERY INSIDE A PRODUCT NAME).  IF THE
018100*    FIRST TEST ALREADY MATCHED, SS-NOT-MATCHED IS FALSE AND THE
018200*    SECOND TEST IS SKIPPED.
018300     IF WS-KEY-LEN NOT > WS-TARGET-LEN
018400         PERFORM 310-SCAN-FOR-KEY-IN-TARGET THRU 310-EXIT
018500     END-IF.
018600     IF SS-NOT-MATCHED
018700         IF WS-TARGET-LEN NOT > WS-KEY-LEN
018800             PERFORM 320-SCAN-FOR-TARGET-IN-KEY THRU 320-EXIT
018900         END-IF
019000     END-IF.
019100 300-EXIT.
019200     EXIT.
019300
019400 310-SCAN-FOR-KEY-IN-TARGET.
019500*    SLIDE THE KEY ACROSS THE TARGET ONE POSITION AT A TIME,
019600*    STOPPING AS SOON AS 315-TEST-KEY-AT-POS SETS SS-MATCHED OR
019700*    THE KEY NO LONGER FITS IN THE REMAINING TARGET BYTES.
019800     COMPUTE WS-LAST-START = WS-TARGET-LEN - WS-KEY-LEN + 1.
019900     PERFORM 315-TEST-KEY-AT-POS THRU 315-EXIT
020000         VARYING WS-POS-IDX FROM 1 BY 1
020100         UNTIL WS-POS-IDX > WS-LAST-START OR SS-MATCHED.
020200 310-EXIT.
020300     EXIT.
020400
020500 315-TEST-KEY-AT-POS.
020600*    ONE CANDIDATE WINDOW OF THE TARGET, WS-KEY-LEN BYTES WIDE,
020700*    COMPARED AGAINST THE FULL KEY.
020800     IF WS-TARGET-FOLD(WS-POS-IDX:WS-KEY-LEN) =
020900             WS-KEY-FOLD(1:WS-KEY-LEN)
021000         MOVE "Y" TO SS-MATCH-FLAG
021100     END-IF.
021200 315-EXIT.
021300     EXIT.
021400
021500 320-SCAN-FOR-TARGET-IN-KEY.
021600*    MIRROR IMAGE OF 310-SCAN-FOR-KEY-IN-TARGET FOR THE CASE
021700*    WHERE THE TARGET TURNED OUT TO BE THE SHORTER FIELD.
021800     COMPUTE WS-LAST-START = WS-KEY-LEN - WS-TARGET-LEN + 1.
021900     PERFORM 325-TEST-TARGET-AT-POS THRU 325-EXIT
022000         VARYING WS-POS-IDX FROM 1 BY 1
022100         UNTIL WS-POS-IDX > WS-LAST-START OR SS-MATCHED.
022200 320-EXIT.
022300     EXIT.
022400
022500 325-TEST-TARGET-AT-POS.
022600*    ONE CANDIDATE WINDOW OF THE KEY, WS-TARGET-LEN BYTES WIDE,
022700*    COMPARED AGAINST THE FULL TARGET.
022800     IF WS-KEY-FOLD(WS-POS-IDX:WS-TARGET-LEN) =
022900             WS-TARGET-FOLD(1:WS-TARGET-LEN)
023000         MOVE "Y" TO SS-MATCH-FLAG
023100     END-IF.
023200 325-EXIT.
023300     EXIT.
