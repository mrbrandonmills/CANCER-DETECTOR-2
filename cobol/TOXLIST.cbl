000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TOXLIST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  TOXLIST IS STEP 3, THE LAST STEP, OF THE NIGHTLY PRODUCT      *
001000*  SCORING RUN.  IT PRINTS THE SCORED-DETAIL FILE BUILT BY       *
001100*  TOXUPDT AS A PAGED 132-COLUMN REPORT AND, AT THE END,         *
001200*  PRINTS THE COLOR-BAND AND GRAND TOTALS CARRIED FORWARD ON     *
001300*  THE RPTTOTAL TRAILER RECORD.                                  *
001400*                                                                *
001500*  THE REPORT HAS THREE SECTIONS: A PAGE HEADER/COLUMN HEADER    *
001600*  PAIR REPEATED EVERY WS-LINES-PER-PAGE LINES, A DETAIL LINE    *
001700*  FOR EVERY SCORDET RECORD, AND A FIVE-LINE COLOR-BAND TOTALS   *
001800*  BLOCK FOLLOWED BY ONE GRAND-TOTAL LINE AT THE VERY END.       *
001900******************************************************************
002000* CHANGE LOG.                                                     *
002100*   03/14/91  JRS  REQ 1140  ORIGINAL WRITE-UP.                   *
002200*   09/02/92  JRS  REQ 1203  PAGE-BREAK LOGIC ADDED.              *
002300*   02/08/95  DPK  REQ 1367  BAND-TOTALS SECTION ADDED AT THE     *
002400*                            BOTTOM OF THE REPORT.                *
002500*   01/06/99  RMT  Y2K-004  RUN DATE PRINTED MM/DD/YY - 2-DIGIT   *
002600*                            YEAR REVIEWED, REPORT IS INTERNAL    *
002700*                            ONLY, NO CHANGE MADE.                *
002800*   06/22/01  RMT  REQ 1822  GRAND-TOTAL LINE ADDED.              *
002900*   09/07/02  RMT  REQ 1878  DETAILS-READ NOW BALANCE-CHECKED     *
003000*                            AGAINST RPTTOTAL'S GRAND TOTAL       *
003100*                            BEFORE THE BAND-TOTALS ARE PRINTED.  *
003200*   09/09/02  RMT  REQ 1881  SPECIAL-NAMES MNEMONIC C01 RENAMED   *
003300*                            NEXT-PAGE AND WIRED INTO 700-WRITE-  *
003400*                            PAGE-HDR'S ADVANCING CLAUSE - IT WAS *
003500*                            DECLARED BUT NEVER USED BEFORE.      *
003600*   09/10/02  RMT  REQ 1884  QA ASKED FOR MORE COMMENTARY ON THE  *
003700*                            PRINT-LINE LAYOUTS AND THE PAGE-     *
003800*                            BREAK AND TOTALS PARAGRAPHS.         *
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500*    09/09/02 RMT REQ 1881 - C01 IS THE CARRIAGE-CONTROL CHANNEL
004600*    FOR TOP-OF-FORM ON THIS SHOP'S PRINTERS.  MNEMONIC RENAMED
004700*    NEXT-PAGE TO MATCH WHAT IT IS ACTUALLY USED FOR BELOW, AND
004800*    IS NOW REFERENCED IN 700-WRITE-PAGE-HDR'S ADVANCING CLAUSE.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    OPERATOR CONSOLE/SYSOUT LISTING - ABEND DUMP RECORD ONLY.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900*    SCORED-DETAIL FILE FROM TOXUPDT - DRIVES THE BODY OF THE
006000*    REPORT, ONE DETAIL LINE PER RECORD.
006100     SELECT SCORDET-FILE
006200     ASSIGN TO UT-S-SCORDET
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS DFCODE.
006500
006600*    COLOR-BAND AND GRAND TOTALS FROM TOXUPDT - READ ONCE, AFTER
006700*    EVERY DETAIL LINE HAS BEEN PRINTED, FOR THE TOTALS SECTION.
006800     SELECT RPTTOTAL-FILE
006900     ASSIGN TO UT-S-RPTTOTL
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS RFCODE.
007200
007300*    THE PRINTED REPORT ITSELF.
007400     SELECT RPTFILE
007500     ASSIGN TO UT-S-RPTFILE
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800****** SCORED-DETAIL FILE FROM TOXUPDT - ONE LINE PER SCAN       *
008900 FD  SCORDET-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 200 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SCORED-DETAIL-REC.
009500 01  SCORED-DETAIL-REC.
009600     05  DET-USER-ID             PIC X(10).
009700     05  DET-PROD-NAME           PIC X(40).
009800     05  DET-FOUND               PIC X(01).
009900     05  DET-SCORE               PIC 9(03).
010000     05  DET-COLOR               PIC X(06).
010100     05  DET-WORST-ING           PIC X(39).
010200     05  DET-CARC-COUNT          PIC 9(02).
010300     05  DET-ED-COUNT            PIC 9(02).
010400     05  DET-SUMMARY             PIC X(80).
010500*        BUILT BY TOXUPDT, NOT PRINTED BY THIS REPORT - THE
010600*        DETAIL LINE ONLY HAS ROOM FOR THE FIRST 30 BYTES OF
010700*        DET-WORST-ING (SEE 740-WRITE-DETAIL-LINE BELOW).
010800     05  FILLER                  PIC X(17).
010900
011000****** COLOR-BAND AND GRAND TOTALS FROM TOXUPDT                 *
011100 FD  RPTTOTAL-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 112 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS RPTTOTAL-REC.
011700 01  RPTTOTAL-REC.
011800     05  RT-BAND-COUNT     OCCURS 5 TIMES PIC 9(05).
011900     05  RT-BAND-SCORE-SUM OCCURS 5 TIMES PIC 9(07)V99.
012000*        BOTH TABLES INDEXED 1=GREEN 2=YELLOW 3=ORANGE 4=RED
012100*        5=GRAY - SAME ORDER AS BAND-LABEL BELOW.
012200     05  RT-TOTAL-REQUESTS       PIC 9(07).
012300     05  RT-TOTAL-SCORED         PIC 9(07).
012400     05  RT-TOTAL-NOTFOUND       PIC 9(07).
012500     05  RT-GRAND-SCORE-SUM      PIC 9(09)V99.
012600     05  FILLER                  PIC X(10).
012700
012800****** THE PRINTED REPORT, ONE 132-BYTE LINE IMAGE AT A TIME     *
012900 FD  RPTFILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 132 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS PRINT-REC.
013500 01  PRINT-REC  PIC X(132).
013600
013700 WORKING-STORAGE SECTION.
013800
013900*    DFCODE CARRIES THE END-OF-FILE 88 FOR THE DRIVING FILE;
014000*    RFCODE IS NEVER TESTED (RPTTOTAL IS A SINGLE-RECORD FILE
014100*    READ ONCE IN 750-READ-TOTALS).
014200 01  FILE-STATUS-CODES.
014300     05  DFCODE                  PIC X(2).
014400         88 NO-MORE-SCORDET  VALUE "10".
014500     05  RFCODE                  PIC X(2).
014600
014700 77  WS-DATE                     PIC 9(6).
014800** WS-DATE COMES BACK FROM ACCEPT AS YYMMDD - RE-EDITED TO
014900** MM/DD/YY FOR THE PAGE HEADER BY 000-HOUSEKEEPING.
015000 01  WS-RUN-DATE-ED.
015100     05  WS-RD-MM                PIC 99.
015200     05  FILLER                  PIC X VALUE "/".
015300     05  WS-RD-DD                PIC 99.
015400     05  FILLER                  PIC X VALUE "/".
015500     05  WS-RD-YY                PIC 99.
015600
015700 77  MORE-SCORDET-SW             PIC X(1) VALUE SPACE.
015800     88 NO-MORE-SCORDETS  VALUE 'N'.
015900
016000 77  WS-LINE-COUNT                PIC 9(03) COMP VALUE ZERO.
016100 77  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
016200 77  WS-LINES-PER-PAGE            PIC 9(03) COMP VALUE 55.
016300 77  WS-BAND-IDX                  PIC 9(02) COMP.
016400 77  WS-BAND-AVG-WK               PIC ZZ9.99.
016500*    CARRIED FROM AN OLDER VERSION OF 760-WRITE-BAND-TOTALS -
016600*    NO LONGER MOVED INTO, BUT LEFT DECLARED SINCE NOTHING
016700*    DEPENDS ON REMOVING IT AND RENUMBERING AROUND IT.
016800
016900** ONE PRINT-LINE AREA, REDEFINED FOR EACH KIND OF LINE WE PUT
017000** ON THE REPORT - ONLY ONE VARIANT IS LIVE AT A TIME.
017100 01  WS-PRINT-LINE                PIC X(132).
017200
017300** PAGE HEADER - TITLE, RUN DATE, PAGE NUMBER.
017400 01  WS-PAGE-HDR-LINE REDEFINES WS-PRINT-LINE.
017500     05  FILLER                  PIC X(01).
017600     05  PH-TITLE                PIC X(30)
017700             VALUE "PRODUCT TOXICITY SCORE REPORT".
017800     05  FILLER                  PIC X(19).
017900     05  PH-DATE-LIT             PIC X(05) VALUE "DATE ".
018000     05  PH-RUN-DATE             PIC X(08).
018100     05  FILLER                  PIC X(10).
018200     05  PH-PAGE-LIT             PIC X(05) VALUE "PAGE ".
018300     05  PH-PAGE-NO              PIC ZZZ9.
018400     05  FILLER                  PIC X(50).
018500
018600** COLUMN HEADER - REPEATED UNDER EVERY PAGE HEADER.
018700 01  WS-COLM-HDR-LINE REDEFINES WS-PRINT-LINE.
018800     05  FILLER                  PIC X(01).
018900     05  CH-USER-LIT             PIC X(10) VALUE "USER ID".
019000     05  FILLER                  PIC X(01).
019100     05  CH-PROD-LIT             PIC X(40) VALUE "PRODUCT NAME".
019200     05  FILLER                  PIC X(01).
019300     05  CH-SCORE-LIT            PIC X(06) VALUE "SCORE".
019400     05  FILLER                  PIC X(03).
019500     05  CH-COLOR-LIT            PIC X(06) VALUE "COLOR".
019600     05  FILLER                  PIC X(02).
019700     05  CH-CARC-LIT             PIC X(05) VALUE "CARC".
019800     05  FILLER                  PIC X(03).
019900     05  CH-WORST-LIT          PIC X(30) VALUE "WORST INGREDIENT".
020000     05  FILLER                  PIC X(24).
020100
020200** ONE DETAIL LINE PER SCORDET RECORD.
020300 01  WS-DETAIL-LINE REDEFINES WS-PRINT-LINE.
020400     05  FILLER                  PIC X(01).
020500     05  DL-USER-ID              PIC X(10).
020600     05  FILLER                  PIC X(01).
020700     05  DL-PROD-NAME            PIC X(40).
020800     05  FILLER                  PIC X(01).
020900     05  DL-SCORE                PIC ZZ9.
021000     05  FILLER                  PIC X(04).
021100     05  DL-COLOR                PIC X(06).
021200     05  FILLER                  PIC X(03).
021300     05  DL-CARC                 PIC Z9.
021400     05  FILLER                  PIC X(04).
021500     05  DL-WORST-ING            PIC X(30).
021600*        ONLY THE FIRST 30 BYTES OF DET-WORST-ING'S 39 FIT ON
021700*        THE DETAIL LINE - SEE 740-WRITE-DETAIL-LINE'S
021800*        REFERENCE-MODIFIED MOVE.
021900     05  FILLER                  PIC X(27).
022000
022100** GENERIC TOTALS LINE - USED FOR BOTH THE PER-BAND TOTALS AND
022200** THE GRAND-TOTAL LINE, DIFFERENT LITERALS MOVED IN EACH TIME.
022300 01  WS-TOTAL-LINE REDEFINES WS-PRINT-LINE.
022400     05  FILLER                  PIC X(01).
022500     05  TL-LABEL                PIC X(16).
022600     05  FILLER                  PIC X(01).
022700     05  TL-NUM1-LIT             PIC X(10).
022800     05  TL-NUM1                 PIC ZZZZ9.
022900     05  FILLER                  PIC X(01).
023000     05  TL-NUM2-LIT             PIC X(10).
023100     05  TL-NUM2                 PIC ZZZZ9.
023200     05  FILLER                  PIC X(01).
023300     05  TL-NUM3-LIT             PIC X(10).
023400     05  TL-NUM3                 PIC ZZZZ9.
023500     05  FILLER                  PIC X(01).
023600     05  TL-NUM4-LIT             PIC X(08).
023700     05  TL-NUM4                 PIC ZZ9.99.
023800     05  FILLER                  PIC X(52).
023900
024000** BAND LABELS - INDEX 1=GREEN 2=YELLOW 3=ORANGE 4=RED 5=GRAY
024100** SAME ORDER AS RT-BAND-COUNT/RT-BAND-SCORE-SUM ABOVE.
024200 01  BAND-LABEL-LIST.
024300     05  FILLER   PIC X(6) VALUE "GREEN ".
024400     05  FILLER   PIC X(6) VALUE "YELLOW".
024500     05  FILLER   PIC X(6) VALUE "ORANGE".
024600     05  FILLER   PIC X(6) VALUE "RED   ".
024700     05  FILLER   PIC X(6) VALUE "GRAY  ".
024800 01  BAND-LABELS REDEFINES BAND-LABEL-LIST.
024900     05  BAND-LABEL OCCURS 5 TIMES PIC X(6).
025000
025100 01  COUNTERS-AND-ACCUMULATORS.
025200     05 DETAILS-READ             PIC S9(9) COMP.
025300     05 LINES-PRINTED            PIC S9(9) COMP.
025400
025500 COPY ABENDWK.
025600
025700 PROCEDURE DIVISION.
025800*    HOUSEKEEPING PRIMES THE FIRST READ AND PRINTS THE FIRST
025900*    PAGE/COLUMN HEADER PAIR; MAINLINE DRIVES ONE DETAIL LINE
026000*    PER RECORD UNTIL END OF FILE; THEN THE TOTALS READ AND
026100*    BALANCE CHECK, THE FIVE COLOR-BAND LINES, AND THE FINAL
026200*    GRAND-TOTAL LINE CLOSE OUT THE REPORT.
026300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026400     PERFORM 100-MAINLINE THRU 100-EXIT
026500         UNTIL NO-MORE-SCORDETS.
026600     PERFORM 750-READ-TOTALS THRU 750-EXIT.
026700     PERFORM 755-CHECK-TOTALS-BALANCE THRU 755-EXIT.
026800     PERFORM 760-WRITE-BAND-TOTALS THRU 760-EXIT
026900         VARYING WS-BAND-IDX FROM 1 BY 1
027000         UNTIL WS-BAND-IDX > 5.
027100     PERFORM 780-WRITE-GRAND-TOTAL THRU 780-EXIT.
027200     PERFORM 900-CLEANUP THRU 900-EXIT.
027300     MOVE ZERO TO RETURN-CODE.
027400     GOBACK.
027500
027600 000-HOUSEKEEPING.
027700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027800     DISPLAY "******** BEGIN JOB TOXLIST ********".
027900     ACCEPT  WS-DATE FROM DATE.
028000     MOVE WS-DATE TO WS-RUN-DATE-ED.
028100     OPEN INPUT  SCORDET-FILE, RPTTOTAL-FILE.
028200     OPEN OUTPUT RPTFILE, SYSOUT.
028300
028400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
028500     MOVE ZERO TO WS-PAGE-COUNT.
028600     MOVE ZERO TO WS-LINE-COUNT.
028700
028800     READ SCORDET-FILE
028900         AT END
029000         MOVE 'N' TO MORE-SCORDET-SW
029100     END-READ.
029200
029300*    FIRST PAGE'S HEADER AND COLUMN HEADER ARE PRINTED HERE,
029400*    NOT BY 650-CHECK-PAGE-BREAK - THE BREAK CHECK ONLY FIRES
029500*    WHEN THE LINE COUNT IS ALREADY AT THE PAGE LIMIT, WHICH
029600*    IS NEVER TRUE ON THE VERY FIRST DETAIL LINE.
029700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
029800     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
029900 000-EXIT.
030000     EXIT.
030100
030200 100-MAINLINE.
030300*    ONE PASS PER SCORDET RECORD - CHECK FOR A PAGE BREAK
030400*    BEFORE PRINTING SO THE DETAIL LINE ALWAYS LANDS ON A PAGE
030500*    WITH A HEADER ABOVE IT, THEN PRINT THE LINE AND READ AHEAD.
030600     MOVE "100-MAINLINE" TO PARA-NAME.
030700     ADD 1 TO DETAILS-READ.
030800     PERFORM 650-CHECK-PAGE-BREAK THRU 650-EXIT.
030900     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
031000
031100     READ SCORDET-FILE
031200         AT END
031300         MOVE 'N' TO MORE-SCORDET-SW
031400     END-READ.
031500 100-EXIT.
031600     EXIT.
031700
031800 650-CHECK-PAGE-BREAK.
031900*    NOT-LESS-THAN COMPARE SO A SHOP UPSI OVERRIDE THAT DROPS
032000*    WS-LINES-PER-PAGE BELOW THE CURRENT LINE COUNT STILL BREAKS
032100*    THE PAGE RATHER THAN RUNNING OFF THE BOTTOM OF THE FORM.
032200     MOVE "650-CHECK-PAGE-BREAK" TO PARA-NAME.
032300     IF WS-LINE-COUNT NOT < WS-LINES-PER-PAGE
032400         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
032500         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT
032600     END-IF.
032700 650-EXIT.
032800     EXIT.
032900
033000 700-WRITE-PAGE-HDR.
033100*    09/09/02 RMT REQ 1881 - PAGE 1 SKIPS THE ADVANCING CLAUSE
033200*    SINCE THE FORM IS ALREADY POSITIONED AT TOP-OF-PAGE WHEN
033300*    THE PRINTER STARTS; EVERY LATER PAGE ADVANCES ON THE C01
033400*    CHANNEL (NEXT-PAGE) SO EACH NEW PAGE STARTS ON A FRESH FORM
033500*    REGARDLESS OF HOW MANY LINES WERE LEFT ON THE ONE BEFORE IT.
033600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
033700     ADD 1 TO WS-PAGE-COUNT.
033800     MOVE SPACES TO WS-PRINT-LINE.
033900     MOVE WS-RUN-DATE-ED TO PH-RUN-DATE.
034000     MOVE WS-PAGE-COUNT  TO PH-PAGE-NO.
034100     IF WS-PAGE-COUNT > 1
034200         WRITE PRINT-REC FROM WS-PRINT-LINE
034300             BEFORE ADVANCING NEXT-PAGE
034400     ELSE
034500         WRITE PRINT-REC FROM WS-PRINT-LINE
034600     END-IF.
034700     MOVE ZERO TO WS-LINE-COUNT.
034800     ADD 1 TO LINES-PRINTED.
034900 700-EXIT.
035000     EXIT.
035100
035200 720-WRITE-COLM-HDR.
035300*    LITERALS ARE MOVED RATHER THAN CARRIED AS VALUE CLAUSES ON
035400*    THE GROUP ITEMS THEMSELVES SO WS-COLM-HDR-LINE CAN SHARE
035500*    STORAGE WITH THE OTHER REDEFINITIONS OF WS-PRINT-LINE
035600*    WITHOUT THEM STEPPING ON EACH OTHER'S VALUES.
035700     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
035800     MOVE SPACES TO WS-PRINT-LINE.
035900     MOVE "USER ID"          TO CH-USER-LIT.
036000     MOVE "PRODUCT NAME"     TO CH-PROD-LIT.
036100     MOVE "SCORE"            TO CH-SCORE-LIT.
036200     MOVE "COLOR"            TO CH-COLOR-LIT.
036300     MOVE "CARC"             TO CH-CARC-LIT.
036400     MOVE "WORST INGREDIENT" TO CH-WORST-LIT.
036500     WRITE PRINT-REC FROM WS-PRINT-LINE
036600         AFTER ADVANCING 2 LINES.
036700     ADD 2 TO WS-LINE-COUNT.
036800     ADD 1 TO LINES-PRINTED.
036900 720-EXIT.
037000     EXIT.
037100
037200 740-WRITE-DETAIL-LINE.
037300*    DET-WORST-ING IS 39 BYTES LONG BUT DL-WORST-ING ONLY HAS
037400*    ROOM FOR 30 - REFERENCE MODIFICATION TRUNCATES RATHER THAN
037500*    LETTING AN UNSUBSCRIPTED MOVE PAD/TRUNCATE ON THE WRONG END.
037600     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
037700     MOVE SPACES TO WS-PRINT-LINE.
037800     MOVE DET-USER-ID           TO DL-USER-ID.
037900     MOVE DET-PROD-NAME         TO DL-PROD-NAME.
038000     MOVE DET-SCORE             TO DL-SCORE.
038100     MOVE DET-COLOR             TO DL-COLOR.
038200     MOVE DET-CARC-COUNT        TO DL-CARC.
038300     MOVE DET-WORST-ING(1:30)   TO DL-WORST-ING.
038400     WRITE PRINT-REC FROM WS-PRINT-LINE
038500         AFTER ADVANCING 1 LINE.
038600     ADD 1 TO WS-LINE-COUNT.
038700     ADD 1 TO LINES-PRINTED.
038800 740-EXIT.
038900     EXIT.
039000
039100 750-READ-TOTALS.
039200*    RPTTOTAL IS A SINGLE-RECORD FILE - ONE READ IS ALL THAT IS
039300*    EVER NEEDED.  THE AT-END LEG ONLY PROTECTS AGAINST AN EMPTY
039400*    FILE; 755-CHECK-TOTALS-BALANCE CATCHES THAT CASE ANYWAY
039500*    SINCE A ZEROED RPTTOTAL-REC WILL NEVER MATCH DETAILS-READ.
039600     MOVE "750-READ-TOTALS" TO PARA-NAME.
039700     READ RPTTOTAL-FILE
039800         AT END
039900         MOVE ZERO TO RPTTOTAL-REC
040000     END-READ.
040100 750-EXIT.
040200     EXIT.
040300
040400 755-CHECK-TOTALS-BALANCE.
040500*    09/07/02 RMT REQ 1878 - OUT-OF-BALANCE CHECK AGAINST
040600*    RPTTOTAL'S GRAND TOTAL, SAME AS TOXUPDT DOES AGAINST ITS
040700*    TOXSRCH TRAILER COUNT.  CATCHES A TRUNCATED OR DOUBLY-RUN
040800*    TOXUPDT STEP BEFORE THE BAND TOTALS GET PRINTED AS IF THEY
040900*    WERE GOOD.
041000     MOVE "755-CHECK-TOTALS-BALANCE" TO PARA-NAME.
041100     IF DETAILS-READ NOT EQUAL TO RT-TOTAL-REQUESTS
041200         MOVE "** SCORDET RECORDS OUT OF BALANCE WITH RPTTOTAL"
041300             TO ABEND-REASON
041400         MOVE RT-TOTAL-REQUESTS TO EXPECTED-VAL
041500         MOVE DETAILS-READ      TO ACTUAL-VAL
041600         GO TO 1000-ABEND-RTN
041700     END-IF.
041800 755-EXIT.
041900     EXIT.
042000
042100 760-WRITE-BAND-TOTALS.
042200*    02/08/95 DPK - ONE LINE PER COLOR BAND, COUNT AND AVERAGE
042300*    SCORE (SUM / COUNT, ZERO IF THE BAND IS EMPTY).  CALLED
042400*    FIVE TIMES BY THE VARYING PERFORM IN THE MAINLINE, ONCE
042500*    FOR EACH INDEX INTO BAND-LABEL/RT-BAND-COUNT/
042600*    RT-BAND-SCORE-SUM.
042700     MOVE "760-WRITE-BAND-TOTALS" TO PARA-NAME.
042800     MOVE SPACES TO WS-PRINT-LINE.
042900     MOVE BAND-LABEL(WS-BAND-IDX) TO TL-LABEL.
043000     MOVE "COUNT:"   TO TL-NUM1-LIT.
043100     MOVE RT-BAND-COUNT(WS-BAND-IDX) TO TL-NUM1.
043200*    NUM2/NUM3 ARE UNUSED ON A BAND-TOTALS LINE - BLANKED OUT SO
043300*    NO STALE VALUE FROM A PRIOR REDEFINITION OF WS-PRINT-LINE
043400*    SHOWS THROUGH.
043500     MOVE SPACES     TO TL-NUM2-LIT.
043600     MOVE ZERO       TO TL-NUM2.
043700     MOVE SPACES     TO TL-NUM3-LIT.
043800     MOVE ZERO       TO TL-NUM3.
043900     MOVE "AVG:"     TO TL-NUM4-LIT.
044000     IF RT-BAND-COUNT(WS-BAND-IDX) = ZERO
044100         MOVE ZERO TO TL-NUM4
044200     ELSE
044300         COMPUTE TL-NUM4 ROUNDED =
044400             RT-BAND-SCORE-SUM(WS-BAND-IDX)
044500                 / RT-BAND-COUNT(WS-BAND-IDX)
044600     END-IF.
044700     WRITE PRINT-REC FROM WS-PRINT-LINE
044800         AFTER ADVANCING 1 LINE.
044900     ADD 1 TO LINES-PRINTED.
045000 760-EXIT.
045100     EXIT.
045200
045300 780-WRITE-GRAND-TOTAL.
045400*    06/22/01 RMT REQ 1822 - ONE SUMMARY LINE BELOW THE FIVE
045500*    COLOR BANDS.  AVERAGE IS SCORED-ONLY (RT-TOTAL-SCORED), NOT
045600*    RT-TOTAL-REQUESTS, SO NOT-FOUND SCANS DO NOT PULL THE
045700*    OVERALL AVERAGE DOWN TOWARD ZERO - SAME RULE TOXUPDT USES
045800*    WHEN IT BUILDS GRAND-SCORE-SUM.
045900     MOVE "780-WRITE-GRAND-TOTAL" TO PARA-NAME.
046000     MOVE SPACES TO WS-PRINT-LINE.
046100     MOVE "GRAND TOTAL"   TO TL-LABEL.
046200     MOVE "REQUESTS:"    TO TL-NUM1-LIT.
046300     MOVE RT-TOTAL-REQUESTS TO TL-NUM1.
046400     MOVE "SCORED:"      TO TL-NUM2-LIT.
046500     MOVE RT-TOTAL-SCORED   TO TL-NUM2.
046600     MOVE "NOTFOUND:"    TO TL-NUM3-LIT.
046700     MOVE RT-TOTAL-NOTFOUND TO TL-NUM3.
046800     MOVE "AVG:"         TO TL-NUM4-LIT.
046900     IF RT-TOTAL-SCORED = ZERO
047000         MOVE ZERO TO TL-NUM4
047100     ELSE
047200         COMPUTE TL-NUM4 ROUNDED =
047300             RT-GRAND-SCORE-SUM / RT-TOTAL-SCORED
047400     END-IF.
047500     WRITE PRINT-REC FROM WS-PRINT-LINE
047600         AFTER ADVANCING 2 LINES.
047700     ADD 1 TO LINES-PRINTED.
047800 780-EXIT.
047900     EXIT.
048000
048100 800-CLOSE-FILES.
048200     MOVE "800-CLOSE-FILES" TO PARA-NAME.
048300     CLOSE SCORDET-FILE, RPTTOTAL-FILE, RPTFILE, SYSOUT.
048400 800-EXIT.
048500     EXIT.
048600
048700 900-CLEANUP.
048800     MOVE "900-CLEANUP" TO PARA-NAME.
048900     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
049000     DISPLAY "** SCORED-DETAIL RECORDS READ **".
049100     DISPLAY DETAILS-READ.
049200     DISPLAY "** REPORT LINES PRINTED **".
049300     DISPLAY LINES-PRINTED.
049400     DISPLAY "******** NORMAL END OF JOB TOXLIST ********".
049500 900-EXIT.
049600     EXIT.
049700
049800 1000-ABEND-RTN.
049900*    STANDARD SHOP ABEND HANDLER - SEE PRODLKUP FOR THE SAME
050000*    PATTERN.
050100     WRITE SYSOUT-REC FROM ABEND-REC.
050200     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
050300     DISPLAY "*** ABNORMAL END OF JOB-TOXLIST ***" UPON CONSOLE.
050400     DIVIDE ZERO-VAL INTO ONE-VAL.
