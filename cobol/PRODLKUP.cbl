000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PRODLKUP.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  PRODLKUP IS STEP 1 OF THE NIGHTLY PRODUCT SCORING RUN.        *
001000*  IT LOADS THE CHEMICAL HAZARD REFERENCE TABLE AND THE LOCAL    *
001100*  PRODUCT CATALOG INTO MEMORY, THEN WALKS THE SORTED SCAN        *
001200*  REQUEST FILE AND, FOR EACH REQUEST, RESOLVES THE PRODUCT      *
001300*  (BARCODE OR NAME SEARCH) AND RATES EVERY INGREDIENT AGAINST   *
001400*  THE REFERENCE TABLE, FALLING BACK TO THE KEYWORD CLASSIFIER   *
001500*  WHEN THE REFERENCE TABLE DOES NOT RESOLVE.  THE ENRICHED      *
001600*  RESULT IS HANDED TO TOXUPDT ON THE TOXSRCH WORK FILE, SAME    *
001700*  AS PATSRCH USED TO HAND ITS SEARCH RESULTS TO DALYUPDT.       *
001800*                                                                *
001900*  RUN ORDER: HOUSEKEEPING LOADS BOTH REFERENCE TABLES FULLY     *
002000*  INTO WORKING STORAGE BEFORE A SINGLE SCAN REQUEST IS READ -   *
002100*  NEITHER TABLE IS RE-READ ONCE THE MAIN LOOP STARTS, SO A      *
002200*  CHANGE TO CHEMREF OR PRODMST DURING THE RUN WOULD NOT BE SEEN *
002300*  UNTIL THE NEXT NIGHT'S JOB.                                  *
002400******************************************************************
002500* CHANGE LOG.                                                     *
002600*   03/14/91  JRS  REQ 1140  ORIGINAL WRITE-UP - SPLIT OFF THE    *
002700*                            OLD DB2 LOOKUP INTO FLAT QSAM        *
002800*                            TABLES SO THE NIGHTLY RUN DOES NOT   *
002900*                            NEED A DB2 BIND STEP ANY MORE.       *
003000*   07/30/92  JRS  REQ 1198  SUBSTRING SEARCH PULLED OUT TO THE   *
003100*                            SUBSCAN SUBROUTINE.                  *
003200*   11/19/93  DPK  REQ 1311  FALLBACK KEYWORD CLASSIFIER ADDED    *
003300*                            FOR INGREDIENTS NOT ON THE CHEMREF   *
003400*                            TABLE.                               *
003500*   02/08/95  DPK  REQ 1367  HIGH-CONCERN KEYWORD TABLE SPLIT     *
003600*                            OUT OF THE SAFE-INGREDIENT TABLE.    *
003700*   01/06/99  RMT  Y2K-004  REVIEWED - WS-DATE IS DISPLAY ONLY,   *
003800*                            NOT USED IN ANY COMPARE. NO CHANGE.  *
003900*   06/22/01  RMT  REQ 1822  CHEMREF/PRODMAST TABLE SIZES RAISED  *
004000*                            TO 300/200 ROWS FOR THE NEW CATALOG. *
004100*   03/11/02  RMT  REQ 1858  QA FOUND 330-CLASSIFY-FALLBACK MOVING*
004200*                            UNALIGNED INTEGER LITERALS INTO THE  *
004300*                            V9 TOX SCORE FIELD (100/080/010 CAME *
004400*                            OUT 0.0/80.0/10.0).  LITERALS NOW    *
004500*                            CARRY THE DECIMAL POINT - 10.0/8.0/  *
004600*                            1.0/3.0.                             *
004700*   09/04/02  RMT  REQ 1871  HIGH-CONCERN-LIST ENTRIES REPADDED - *
004800*                            SEVERAL KEYWORD/SCORE PAIRS RAN LONG *
004900*                            AND WERE SPILLING PAST THE HC-KEYWORD*
005000*                            /HC-SCORE SPLIT.  ALSO SWITCHED THE  *
005100*                            BARCODE AND EXACT CHEMICAL-KEY       *
005200*                            LOOKUPS BACK TO SEARCH AGAINST THE   *
005300*                            INDEXED TABLES, AS PATSRCH DOES -    *
005400*                            ONLY THE SUBSTRING PASSES STILL NEED *
005500*                            A HAND-ROLLED LOOP.                  *
005600*   09/07/02  RMT  REQ 1878  TOXSRCH NOW CARRIES A TRAILER RECORD *
005700*                            (REC-TYPE/REC-COUNT) SO TOXUPDT CAN  *
005800*                            BALANCE ITS READ COUNT AGAINST WHAT  *
005900*                            THIS STEP ACTUALLY WROTE.            *
006000*   09/10/02  RMT  REQ 1884  QA ASKED FOR MORE COMMENTARY ON THE  *
006100*                            FILE SECTION, THE KEYWORD TABLES AND *
006200*                            SEVERAL PROCEDURE DIVISION PARAGRAPHS*
006300*                            THAT HAD NOTHING EXPLAINING THEM.   *
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*    OPERATOR CONSOLE/SYSOUT LISTING - CARRIES THE ABEND DUMP
007400*    RECORD ON AN ABNORMAL TERMINATION, NOTHING ELSE.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900*    CHEMICAL HAZARD REFERENCE TABLE - MAINTAINED BY THE SAFETY
008000*    OFFICE, NOT BY THIS JOB.  READ ONCE, IN FULL, AT HOUSEKEEPING.
008100     SELECT CHEMREF-FILE
008200     ASSIGN TO UT-S-CHEMREF
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS CFCODE.
008500
008600*    LOCAL PRODUCT CATALOG - ONE ROW PER SCANNABLE PRODUCT, WITH
008700*    ITS FULL INGREDIENT LIST IN LABEL ORDER.  ALSO READ ONCE, IN
008800*    FULL, AT HOUSEKEEPING.
008900     SELECT PRODMAST-FILE
009000     ASSIGN TO UT-S-PRODMST
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS MFCODE.
009300
009400*    ONE SCAN REQUEST PER PHONE-APP SCAN, SORTED ASCENDING BY
009500*    SCAN-USER-ID BEFORE THIS STEP EVER SEES THE FILE.
009600     SELECT SCANREQ-FILE
009700     ASSIGN TO UT-S-SCANREQ
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS SFCODE.
010000
010100*    ENRICHED SCAN RESULTS HANDED FORWARD TO TOXUPDT - ONE DETAIL
010200*    RECORD PER SCAN REQUEST, PLUS THE TRAILER RECORD WRITTEN BY
010300*    690-WRITE-TOXSRCH-TRAILER AT END OF RUN.
010400     SELECT TOXSRCH-FILE
010500     ASSIGN TO UT-S-TOXSRCH
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS TFCODE.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  SYSOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 130 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS SYSOUT-REC.
011700 01  SYSOUT-REC  PIC X(130).
011800
011900****** REFERENCE TABLE OF HAZARDOUS CHEMICALS - LOAD ORDER       *
012000****** MATTERS, THE PARTIAL-KEY SEARCH STOPS AT THE FIRST HIT    *
012100 FD  CHEMREF-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 120 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS FD-CHEMREF-REC.
012700 01  FD-CHEMREF-REC  PIC X(120).
012800*    LAYOUT OF THIS 120-BYTE RECORD IS THE CHEMREF COPYBOOK,
012900*    COPIED INTO WS-CHEM-TABLE BELOW ONE ROW AT A TIME AS THE
013000*    TABLE IS LOADED - THE FD RECORD ITSELF IS JUST A TRANSFER
013100*    AREA AND CARRIES NO FIELD-LEVEL BREAKOUT OF ITS OWN.
013200
013300****** LOCAL PRODUCT CATALOG - SEARCHED LINEARLY, NO KEY         *
013400 FD  PRODMAST-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 480 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS FD-PRODMST-REC.
014000 01  FD-PRODMST-REC  PIC X(480).
014100*    SAME IDEA AS FD-CHEMREF-REC ABOVE - THE PRODMAST COPYBOOK
014200*    DESCRIBES THE 480 BYTES, THIS FD RECORD ONLY MOVES THEM.
014300
014400****** SCAN REQUESTS - SORTED ASCENDING BY SCAN-USER-ID BEFORE   *
014500****** THIS STEP EVER SEES THEM                                  *
014600 FD  SCANREQ-FILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 80 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS SCAN-REQUEST-REC.
015200 01  SCAN-REQUEST-REC.
015300     05  SCAN-USER-ID            PIC X(10).
015400     05  SCAN-METHOD             PIC X(08).
015500*        "BARCODE " OR "SEARCH  " - INFORMATIONAL ONLY, THE
015600*        ACTUAL ROUTING DECISION IN 200-RESOLVE-PRODUCT IS MADE
015700*        OFF WHETHER SCAN-BARCODE IS BLANK, NOT OFF THIS FIELD.
015800     05  SCAN-BARCODE            PIC X(14).
015900     05  SCAN-QUERY              PIC X(40).
016000     05  FILLER                  PIC X(08).
016100
016200****** WORK FILE HANDED TO TOXUPDT - ONE RESOLVED/RATED SCAN     *
016300****** PER INPUT REQUEST, SAME ROLE AS THE OLD PATSRCH-FILE      *
016400 FD  TOXSRCH-FILE
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 500 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS TOXSRCH-REC.
017000 01  TOXSRCH-REC.
017100     05  TS-USER-ID              PIC X(10).
017200     05  TS-PROD-NAME            PIC X(40).
017300     05  TS-FOUND                PIC X(01).
017400         88  TS-IS-FOUND         VALUE "Y".
017500     05  TS-ING-COUNT            PIC 9(02).
017600     05  TS-INGREDIENT OCCURS 10 TIMES.
017700*        UP TO 10 INGREDIENTS PER PRODUCT - SAME CAP AS
017800*        PROD-INGREDIENT ON THE PRODMAST COPYBOOK, SINCE THIS
017900*        TABLE IS FILLED DIRECTLY FROM THAT ONE, INGREDIENT FOR
018000*        INGREDIENT, IN 300-ANALYZE-INGREDIENTS.
018100         10  TS-ING-NAME         PIC X(39).
018200         10  TS-ING-TOX-SCORE    PIC 9(02)V9.
018300         10  TS-ING-CARC-FLAG    PIC X(01).
018400         10  TS-ING-ED-FLAG      PIC X(01).
018500*    09/07/02 RMT REQ 1878 - LAST SEVEN BYTES OF THE OLD FILLER
018600*    SPLIT OUT SO THIS STEP CAN HAND TOXUPDT A TRAILER RECORD
018700*    WITH THE FINAL TOXSRCH RECORD COUNT, THE WAY PATSRCH HANDS
018800*    DALYUPDT ITS TRAILER - TOXUPDT CAN THEN BALANCE ITS READ
018900*    COUNT AGAINST WHAT THIS STEP ACTUALLY WROTE.
019000     05  TS-FILLER-AREA          PIC X(07).
019100     05  TS-TRAILER-VIEW REDEFINES TS-FILLER-AREA.
019200         10  TS-REC-TYPE         PIC X(01).
019300             88  TS-IS-TRAILER   VALUE "T".
019400         10  TS-REC-COUNT        PIC 9(06).
019500
019600** QSAM FILE
019700 WORKING-STORAGE SECTION.
019800
019900*    ONE 2-BYTE FILE STATUS CODE PER FILE, EACH WITH ITS OWN
020000*    88-LEVEL FOR THE END-OF-FILE CONDITION TESTED IN THE READ
020100*    PARAGRAPHS BELOW.  TFCODE HAS NO 88 BECAUSE TOXSRCH-FILE IS
020200*    OUTPUT ONLY - ITS STATUS IS NEVER TESTED FOR END-OF-FILE.
020300 01  FILE-STATUS-CODES.
020400     05  CFCODE                  PIC X(2).
020500         88 NO-MORE-CHEMREF  VALUE "10".
020600     05  MFCODE                  PIC X(2).
020700         88 NO-MORE-PRODMST  VALUE "10".
020800     05  SFCODE                  PIC X(2).
020900         88 NO-MORE-SCANREQ  VALUE "10".
021000     05  TFCODE                  PIC X(2).
021100
021200 77  WS-DATE                     PIC 9(6).
021300
021400*    DRIVING SWITCHES FOR THE THREE LOAD/READ LOOPS BELOW - SET
021500*    TO SPACE UNTIL THE FIRST READ, THEN TO "Y" OR "N" BY THE
021600*    AT END CLAUSE ON EVERY SUBSEQUENT READ OF THAT FILE.
021700 77  MORE-CHEMREF-SW             PIC X(1) VALUE SPACE.
021800     88 NO-MORE-CHEMREFS  VALUE 'N'.
021900 77  MORE-PRODMST-SW             PIC X(1) VALUE SPACE.
022000     88 NO-MORE-PRODMSTS  VALUE 'N'.
022100 77  MORE-SCANREQ-SW             PIC X(1) VALUE SPACE.
022200     88 NO-MORE-SCANREQS  VALUE 'N'.
022300
022400** REFERENCE TABLE - LOADED ONCE AT HOUSEKEEPING TIME
022500 01  WS-CHEM-TABLE.
022600     05  CHEM-TABLE-REC OCCURS 300 TIMES INDEXED BY CHEM-IDX.
022700         COPY CHEMREF.
022800     05  FILLER                  PIC X(04).
022900 77  CHEM-TABLE-COUNT            PIC S9(4) COMP VALUE ZERO.
023000
023100** LOCAL PRODUCT CATALOG - LOADED ONCE AT HOUSEKEEPING TIME
023200 01  WS-PROD-TABLE.
023300     05  PROD-TABLE-REC OCCURS 200 TIMES INDEXED BY PROD-IDX.
023400         COPY PRODMAST.
023500     05  FILLER                  PIC X(04).
023600 77  PROD-TABLE-COUNT            PIC S9(4) COMP VALUE ZERO.
023700
023800** RESOLVE-PRODUCT WORK AREA
023900*    RW-FOUND-SW/RW-PROD-ROW ARE SET BY 200-RESOLVE-PRODUCT AND
024000*    READ BY 100-MAINLINE TO DECIDE WHETHER TO SCORE INGREDIENTS
024100*    OR WRITE A NOT-FOUND DETAIL RECORD.
024200 77  RW-FOUND-SW                 PIC X(1) VALUE "N".
024300     88  RW-FOUND                VALUE "Y".
024400 77  RW-PROD-ROW                 PIC S9(4) COMP VALUE ZERO.
024500
024600** SUBSCAN CALL AREA - SHARED BY THE REFERENCE LOOKUP, THE
024700** PRODUCT NAME SEARCH AND THE FALLBACK KEYWORD CLASSIFIER
024800*    ONE SHARED LINKAGE AREA FOR EVERY CALL TO SUBSCAN IN THIS
024900*    PROGRAM - EACH CALLER LOADS SC-KEY-TEXT/SC-TARGET-TEXT FRESH
025000*    IMMEDIATELY BEFORE THE CALL, SO NOTHING CARRIES OVER BETWEEN
025100*    UNRELATED SCANS.
025200 01  SUBSCAN-CALL-REC.
025300     05  SC-KEY-TEXT             PIC X(40).
025400     05  SC-TARGET-TEXT          PIC X(40).
025500     05  SC-MIN-KEY-LEN          PIC 9(02) COMP.
025600     05  SC-MATCH-FLAG           PIC X(01).
025700         88  SC-MATCHED          VALUE "Y".
025800 77  SC-RETURN-CD                PIC 9(4) COMP.
025900
026000** CHEMICAL-REFERENCE LOOKUP WORK AREA
026100 77  CL-FOUND-SW                 PIC X(1) VALUE "N".
026200     88  CL-FOUND                VALUE "Y".
026300 77  CL-ROW                      PIC S9(4) COMP VALUE ZERO.
026400 77  WS-ING-FOLD                 PIC X(40).
026500 77  ING-IDX                     PIC 9(02) COMP.
026600
026700** INGREDIENT ANALYZER RESULT FOR THE CURRENT INGREDIENT
026800*    SCRATCH HOLD FOR WHICHEVER OF 310/320/330 RESOLVED THE
026900*    CURRENT INGREDIENT - 305-ANALYZE-ONE-INGREDIENT COPIES THIS
027000*    OUT TO THE TS-INGREDIENT TABLE ONCE SET.
027100 01  ING-ANALYSIS-WORK.
027200     05  IA-TOX-SCORE            PIC 9(02)V9.
027300     05  IA-CARC-FLAG            PIC X(01).
027400     05  IA-ED-FLAG              PIC X(01).
027500
027600** FALLBACK CLASSIFIER KEYWORD TABLES - FIRST MATCH IN EACH
027700** TABLE WINS, CARCINOGENS CHECKED FIRST, THEN ENDOCRINE
027800** DISRUPTORS, THEN HIGH-CONCERN, THEN SAFE, ELSE UNKNOWN
027900*    11/19/93 DPK - THESE FOUR TABLES ONLY RUN WHEN THE
028000*    INGREDIENT DID NOT MATCH ANYTHING ON THE CHEMREF REFERENCE
028100*    TABLE, EXACT OR PARTIAL - SEE 330-CLASSIFY-FALLBACK.  THE
028200*    KEYWORDS BELOW ARE A CRUDE SUBSTRING MATCH AGAINST THE RAW
028300*    INGREDIENT TEXT, SO THEY ARE ORDERED MOST-DANGEROUS-FIRST TO
028400*    KEEP AN INGREDIENT NAME THAT HAPPENS TO MATCH TWO TABLES
028500*    (E.G. A CARCINOGEN THAT IS ALSO LISTED AS HIGH-CONCERN)
028600*    FROM SCORING TOO LOW.
028700 01  CARC-KEYWORD-LIST.
028800*    KNOWN CARCINOGENS - HIGHEST SEVERITY, SCORED 10.0 FLAT AND
028900*    FLAGGED TS-ING-CARC-FLAG = "Y" IN 330-CLASSIFY-FALLBACK.
029000     05  FILLER   PIC X(20) VALUE "FORMALDEHYDE".
029100     05  FILLER   PIC X(20) VALUE "BENZENE".
029200     05  FILLER   PIC X(20) VALUE "ASBESTOS".
029300     05  FILLER   PIC X(20) VALUE "VINYL CHLORIDE".
029400     05  FILLER   PIC X(20) VALUE "ETHYLENE OXIDE".
029500     05  FILLER   PIC X(20) VALUE "1,4-DIOXANE".
029600     05  FILLER   PIC X(20) VALUE "COAL TAR".
029700     05  FILLER   PIC X(20) VALUE "MINERAL OIL".
029800     05  FILLER   PIC X(20) VALUE "CRYSTALLINE SILICA".
029900     05  FILLER   PIC X(20) VALUE "WOOD DUST".
030000     05  FILLER   PIC X(20) VALUE "NICKEL COMPOUNDS".
030100     05  FILLER   PIC X(20) VALUE "CHROMIUM VI".
030200     05  FILLER   PIC X(20) VALUE "ARSENIC".
030300     05  FILLER   PIC X(20) VALUE "CADMIUM".
030400     05  FILLER   PIC X(20) VALUE "BERYLLIUM".
030500 01  CARC-KEYWORDS REDEFINES CARC-KEYWORD-LIST.
030600     05  CARC-KEYWORD OCCURS 15 TIMES PIC X(20).
030700
030800*    KNOWN OR SUSPECTED ENDOCRINE DISRUPTORS - SCORED 8.0 FLAT
030900*    AND FLAGGED TS-ING-ED-FLAG = "Y".
031000 01  ENDO-KEYWORD-LIST.
031100     05  FILLER   PIC X(20) VALUE "BPA".
031200     05  FILLER   PIC X(20) VALUE "BISPHENOL A".
031300     05  FILLER   PIC X(20) VALUE "PHTHALATES".
031400     05  FILLER   PIC X(20) VALUE "DIBUTYL PHTHALATE".
031500     05  FILLER   PIC X(20) VALUE "PARABENS".
031600     05  FILLER   PIC X(20) VALUE "METHYLPARABEN".
031700     05  FILLER   PIC X(20) VALUE "PROPYLPARABEN".
031800     05  FILLER   PIC X(20) VALUE "BUTYLPARABEN".
031900     05  FILLER   PIC X(20) VALUE "TRICLOSAN".
032000     05  FILLER   PIC X(20) VALUE "OXYBENZONE".
032100     05  FILLER   PIC X(20) VALUE "OCTINOXATE".
032200     05  FILLER   PIC X(20) VALUE "RESORCINOL".
032300 01  ENDO-KEYWORDS REDEFINES ENDO-KEYWORD-LIST.
032400     05  ENDO-KEYWORD OCCURS 12 TIMES PIC X(20).
032500
032600*    KNOWN-SAFE INGREDIENTS - CHECKED LAST OF THE FOUR TABLES
032700*    SINCE A SAFE INGREDIENT CANNOT OUTRANK A HAZARD MATCH, AND
032800*    SCORED A FLAT 1.0 WHEN HIT.
032900 01  SAFE-KEYWORD-LIST.
033000     05  FILLER   PIC X(20) VALUE "WATER".
033100     05  FILLER   PIC X(20) VALUE "AQUA".
033200     05  FILLER   PIC X(20) VALUE "ALOE VERA".
033300     05  FILLER   PIC X(20) VALUE "COCONUT OIL".
033400     05  FILLER   PIC X(20) VALUE "OLIVE OIL".
033500     05  FILLER   PIC X(20) VALUE "SHEA BUTTER".
033600     05  FILLER   PIC X(20) VALUE "JOJOBA OIL".
033700     05  FILLER   PIC X(20) VALUE "VITAMIN E".
033800     05  FILLER   PIC X(20) VALUE "TOCOPHEROL".
033900     05  FILLER   PIC X(20) VALUE "CITRIC ACID".
034000     05  FILLER   PIC X(20) VALUE "BAKING SODA".
034100     05  FILLER   PIC X(20) VALUE "SODIUM BICARBONATE".
034200     05  FILLER   PIC X(20) VALUE "ESSENTIAL OIL".
034300     05  FILLER   PIC X(20) VALUE "PLANT EXTRACT".
034400     05  FILLER   PIC X(20) VALUE "VEGETABLE GLYCERIN".
034500 01  SAFE-KEYWORDS REDEFINES SAFE-KEYWORD-LIST.
034600     05  SAFE-KEYWORD OCCURS 15 TIMES PIC X(20).
034700
034800*    02/08/95 DPK REQ 1367 - KEYWORDS THAT ARE NOT OUTRIGHT
034900*    CARCINOGENS OR ENDOCRINE DISRUPTORS BUT ARE FLAGGED BY THE
035000*    SAFETY OFFICE AS WORTH A CLOSER LOOK.  EACH ENTRY CARRIES
035100*    ITS OWN SCORE (HC-SCORE BELOW) INSTEAD OF A SHOP-WIDE FLAT
035200*    VALUE, SINCE THE SEVERITY VARIES A GOOD DEAL ACROSS THIS
035300*    LIST - COMPARE "BLEACH" AT 7 AGAINST "PROPYLENE GLYCOL" AT 3.
035400*    09/04/02 RMT REQ 1871 - ENTRIES WIDENED TO X(23) (22-BYTE
035500*    KEYWORD PLUS A 1-BYTE SCORE DIGIT) AFTER SEVERAL KEYWORDS
035600*    RAN LONGER THAN THE ORIGINAL SPLIT COULD HOLD AND SPILLED
035700*    THEIR SCORE DIGIT INTO THE NEXT ENTRY'S KEYWORD.
035800 01  HIGH-CONCERN-LIST.
035900     05  FILLER   PIC X(23) VALUE "SODIUM LAURYL SULFATE 4".
036000     05  FILLER   PIC X(23) VALUE "SODIUM LAURETH SULFATE4".
036100     05  FILLER   PIC X(23) VALUE "QUATERNIUM-15         7".
036200     05  FILLER   PIC X(23) VALUE "DMDM HYDANTOIN        7".
036300     05  FILLER   PIC X(23) VALUE "IMIDAZOLIDINYL UREA   6".
036400     05  FILLER   PIC X(23) VALUE "DIAZOLIDINYL UREA     6".
036500     05  FILLER   PIC X(23) VALUE "POLYETHYLENE GLYCOL   4".
036600     05  FILLER   PIC X(23) VALUE "PEG-                  4".
036700     05  FILLER   PIC X(23) VALUE "PROPYLENE GLYCOL      3".
036800     05  FILLER   PIC X(23) VALUE "FRAGRANCE             5".
036900     05  FILLER   PIC X(23) VALUE "PARFUM                5".
037000     05  FILLER   PIC X(23) VALUE "SYNTHETIC FRAGRANCE   6".
037100     05  FILLER   PIC X(23) VALUE "ARTIFICIAL COLOR      4".
037200     05  FILLER   PIC X(23) VALUE "FD&C                  4".
037300     05  FILLER   PIC X(23) VALUE "D&C                   4".
037400     05  FILLER   PIC X(23) VALUE "TALC                  5".
037500     05  FILLER   PIC X(23) VALUE "ALUMINUM              4".
037600     05  FILLER   PIC X(23) VALUE "AMMONIA               5".
037700     05  FILLER   PIC X(23) VALUE "CHLORINE              6".
037800     05  FILLER   PIC X(23) VALUE "HYDROCHLORIC ACID     7".
037900     05  FILLER   PIC X(23) VALUE "PHOSPHORIC ACID       5".
038000     05  FILLER   PIC X(23) VALUE "SODIUM HYPOCHLORITE   6".
038100     05  FILLER   PIC X(23) VALUE "BLEACH                7".
038200     05  FILLER   PIC X(23) VALUE "QUATERNARY AMMONIUM   5".
038300     05  FILLER   PIC X(23) VALUE "2-BUTOXYETHANOL       6".
038400     05  FILLER   PIC X(23) VALUE "NONYLPHENOL ETHOXYLATE7".
038500     05  FILLER   PIC X(23) VALUE "DIETHANOLAMINE        6".
038600     05  FILLER   PIC X(23) VALUE "TRIETHANOLAMINE       5".
038700     05  FILLER   PIC X(23) VALUE "COCAMIDE DEA          6".
038800     05  FILLER   PIC X(23) VALUE "COCAMIDE MEA          5".
038900 01  HIGH-CONCERN-ENTRIES REDEFINES HIGH-CONCERN-LIST.
039000     05  HC-ENTRY OCCURS 30 TIMES.
039100         10  HC-KEYWORD          PIC X(22).
039200         10  HC-SCORE            PIC 9(01).
039300
039400*    KW-IDX DRIVES ALL FOUR KEYWORD-TABLE SCANS BELOW IN TURN -
039500*    KW-HIT-SW IS RESET TO "N" BY 330-CLASSIFY-FALLBACK BEFORE
039600*    EACH TABLE'S PERFORM SO A HIT ON AN EARLIER TABLE CANNOT
039700*    LEAK INTO A LATER ONE'S LOOP TEST.
039800 77  KW-IDX                      PIC 9(02) COMP.
039900 77  KW-HIT-SW                   PIC X(01) VALUE "N".
040000     88  KW-HIT                  VALUE "Y".
040100
040200 01  COUNTERS-AND-ACCUMULATORS.
040300     05 RECORDS-READ             PIC S9(9) COMP.
040400     05 RECORDS-WRITTEN          PIC S9(9) COMP.
040500     05 NOT-FOUND-RECS           PIC S9(9) COMP.
040600
040700 COPY ABENDWK.
040800
040900 PROCEDURE DIVISION.
041000*    MAINLINE IS THE SAME SHAPE AS PATSRCH USED TO BE - LOAD BOTH
041100*    REFERENCE TABLES ONCE, THEN DRIVE OFF THE SCAN REQUEST FILE
041200*    UNTIL EXHAUSTED, THEN CLOSE OUT WITH THE TRAILER AND RUN
041300*    TOTALS.
041400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041500     PERFORM 050-LOAD-CHEMREF-TABLE THRU 050-EXIT
041600         VARYING CHEM-IDX FROM 1 BY 1
041700         UNTIL NO-MORE-CHEMREFS OR CHEM-IDX > 300.
041800     PERFORM 060-LOAD-PRODMAST-TABLE THRU 060-EXIT
041900         VARYING PROD-IDX FROM 1 BY 1
042000         UNTIL NO-MORE-PRODMSTS OR PROD-IDX > 200.
042100     PERFORM 100-MAINLINE THRU 100-EXIT
042200         UNTIL NO-MORE-SCANREQS.
042300     PERFORM 900-CLEANUP THRU 900-EXIT.
042400     MOVE ZERO TO RETURN-CODE.
042500     GOBACK.
042600
042700 000-HOUSEKEEPING.
042800*    OPEN ALL FIVE FILES AND PRIME EACH READ LOOP WITH ITS FIRST
042900*    RECORD, THE WAY EVERY PARAGRAPH IN THIS SHOP PRIMES A
043000*    SEQUENTIAL READ BEFORE THE CONTROLLING PERFORM ... UNTIL.
043100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
043200     DISPLAY "******** BEGIN JOB PRODLKUP ********".
043300     ACCEPT  WS-DATE FROM DATE.
043400     OPEN INPUT  CHEMREF-FILE, PRODMAST-FILE, SCANREQ-FILE.
043500     OPEN OUTPUT TOXSRCH-FILE, SYSOUT.
043600
043700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
043800
043900     READ CHEMREF-FILE
044000         AT END
044100         MOVE 'N' TO MORE-CHEMREF-SW
044200     END-READ.
044300     READ PRODMAST-FILE
044400         AT END
044500         MOVE 'N' TO MORE-PRODMST-SW
044600     END-READ.
044700     READ SCANREQ-FILE INTO SCAN-REQUEST-REC
044800         AT END
044900         MOVE 'N' TO MORE-SCANREQ-SW
045000     END-READ.
045100 000-EXIT.
045200     EXIT.
045300
045400 050-LOAD-CHEMREF-TABLE.
045500*    LOADS ONE CHEMREF ROW PER CALL, DRIVEN BY THE VARYING CLAUSE
045600*    ON THE MAINLINE'S PERFORM - CHEM-IDX IS ALREADY POSITIONED
045700*    BY THE TIME CONTROL GETS HERE, SO THIS PARAGRAPH ONLY NEEDS
045800*    TO MOVE THE CURRENT RECORD IN AND READ THE NEXT ONE.
045900     MOVE "050-LOAD-CHEMREF-TABLE" TO PARA-NAME.
046000     MOVE FD-CHEMREF-REC TO CHEM-TABLE-REC(CHEM-IDX).
046100*    09/04/02 RMT REQ 1871 - FOLD THE KEY TO UPPERCASE ONCE HERE
046200*    AT LOAD TIME SO 310-EXACT-KEY-SEARCH CAN SEARCH THE TABLE
046300*    DIRECTLY INSTEAD OF RE-FOLDING EVERY ROW ON EVERY INGREDIENT.
046400     INSPECT CHEM-KEY(CHEM-IDX) CONVERTING
046500         "abcdefghijklmnopqrstuvwxyz" TO
046600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046700     ADD 1 TO CHEM-TABLE-COUNT.
046800     READ CHEMREF-FILE
046900         AT END
047000         MOVE 'N' TO MORE-CHEMREF-SW
047100     END-READ.
047200 050-EXIT.
047300     EXIT.
047400
047500 060-LOAD-PRODMAST-TABLE.
047600*    SAME PATTERN AS 050-LOAD-CHEMREF-TABLE, FOR THE PRODUCT
047700*    CATALOG - NO UPPERCASE FOLD NEEDED HERE, SINCE THE PRODUCT
047800*    NAME/BRAND/INGREDIENT SEARCHES ALL GO THROUGH SUBSCAN, WHICH
047900*    DOES ITS OWN FOLDING ON BOTH SIDES OF EVERY COMPARE.
048000     MOVE "060-LOAD-PRODMAST-TABLE" TO PARA-NAME.
048100     MOVE FD-PRODMST-REC TO PROD-TABLE-REC(PROD-IDX).
048200     ADD 1 TO PROD-TABLE-COUNT.
048300     READ PRODMAST-FILE
048400         AT END
048500         MOVE 'N' TO MORE-PRODMST-SW
048600     END-READ.
048700 060-EXIT.
048800     EXIT.
048900
049000 100-MAINLINE.
049100*    ONE PASS PER SCAN REQUEST - RESOLVE THE PRODUCT, SCORE ITS
049200*    INGREDIENTS IF FOUND (OR RECORD A NOT-FOUND DETAIL IF NOT),
049300*    WRITE THE RESULT TO TOXSRCH, THEN READ THE NEXT REQUEST.
049400     MOVE "100-MAINLINE" TO PARA-NAME.
049500     ADD 1 TO RECORDS-READ.
049600     PERFORM 200-RESOLVE-PRODUCT THRU 200-EXIT.
049700
049800     IF RW-FOUND
049900         MOVE PROD-NAME(RW-PROD-ROW) TO TS-PROD-NAME
050000         MOVE "Y" TO TS-FOUND
050100         PERFORM 300-ANALYZE-INGREDIENTS THRU 300-EXIT
050200     ELSE
050300*        PRODUCT NOT ON THE CATALOG - ECHO THE SEARCH QUERY BACK
050400*        AS THE PRODUCT NAME SO THE SCREEN/REPORT HAS SOMETHING
050500*        TO SHOW THE USER, AND LEAVE THE INGREDIENT LIST EMPTY.
050600         MOVE SCAN-QUERY TO TS-PROD-NAME
050700         MOVE "N" TO TS-FOUND
050800         MOVE ZERO TO TS-ING-COUNT
050900         ADD 1 TO NOT-FOUND-RECS
051000     END-IF.
051100
051200     MOVE SCAN-USER-ID TO TS-USER-ID.
051300     MOVE "D" TO TS-REC-TYPE.
051400     WRITE TOXSRCH-REC.
051500     ADD 1 TO RECORDS-WRITTEN.
051600
051700     READ SCANREQ-FILE INTO SCAN-REQUEST-REC
051800         AT END
051900         MOVE 'N' TO MORE-SCANREQ-SW
052000     END-READ.
052100 100-EXIT.
052200     EXIT.
052300
052400 200-RESOLVE-PRODUCT.
052500*    11/19/93 DPK - BARCODE WINS IF PRESENT, ELSE NAME/BRAND
052600*    SUBSTRING SEARCH AGAINST THE CATALOG.
052700     MOVE "200-RESOLVE-PRODUCT" TO PARA-NAME.
052800     MOVE "N" TO RW-FOUND-SW.
052900     IF SCAN-BARCODE NOT = SPACES
053000         PERFORM 210-BARCODE-SEARCH-RTN THRU 210-EXIT
053100     ELSE
053200         PERFORM 220-NAME-SEARCH-RTN THRU 220-EXIT
053300     END-IF.
053400 200-EXIT.
053500     EXIT.
053600
053700 210-BARCODE-SEARCH-RTN.
053800     MOVE "210-BARCODE-SEARCH-RTN" TO PARA-NAME.
053900*    09/04/02 RMT REQ 1871 - BACK TO SEARCH AGAINST THE INDEXED
054000*    TABLE, AS PATSRCH DOES, NOW THAT THIS IS A PLAIN EXACT MATCH.
054100     SET PROD-IDX TO 1.
054200     SEARCH PROD-TABLE-REC
054300         AT END
054400             MOVE "N" TO RW-FOUND-SW
054500         WHEN SCAN-BARCODE = PROD-BARCODE(PROD-IDX)
054600             MOVE "Y" TO RW-FOUND-SW
054700             SET RW-PROD-ROW TO PROD-IDX
054800     END-SEARCH.
054900 210-EXIT.
055000     EXIT.
055100
055200 220-NAME-SEARCH-RTN.
055300*    NO BARCODE ON THE REQUEST - WALK THE WHOLE CATALOG LINEARLY
055400*    TRYING THE QUERY AGAINST EACH PRODUCT'S NAME, THEN BRAND.
055500     MOVE "220-NAME-SEARCH-RTN" TO PARA-NAME.
055600     PERFORM 225-TEST-NAME-OR-BRAND THRU 225-EXIT
055700         VARYING PROD-IDX FROM 1 BY 1
055800         UNTIL PROD-IDX > PROD-TABLE-COUNT OR RW-FOUND.
055900 220-EXIT.
056000     EXIT.
056100
056200 225-TEST-NAME-OR-BRAND.
056300*    NAME TRIED FIRST, BRAND ONLY IF THE NAME DID NOT MATCH - NO
056400*    MINIMUM-KEY-LENGTH GUARD HERE SINCE THE QUERY IS WHATEVER
056500*    THE USER TYPED, NOT A SHORT REFERENCE-TABLE FRAGMENT.
056600     MOVE SCAN-QUERY TO SC-KEY-TEXT.
056700     MOVE PROD-NAME(PROD-IDX) TO SC-TARGET-TEXT.
056800     MOVE ZERO TO SC-MIN-KEY-LEN.
056900     CALL "SUBSCAN" USING SUBSCAN-CALL-REC, SC-RETURN-CD.
057000     IF SC-MATCHED
057100         MOVE "Y" TO RW-FOUND-SW
057200         SET RW-PROD-ROW TO PROD-IDX
057300     ELSE
057400         MOVE SCAN-QUERY TO SC-KEY-TEXT
057500         MOVE PROD-BRAND(PROD-IDX) TO SC-TARGET-TEXT
057600         MOVE ZERO TO SC-MIN-KEY-LEN
057700         CALL "SUBSCAN" USING SUBSCAN-CALL-REC, SC-RETURN-CD
057800         IF SC-MATCHED
057900             MOVE "Y" TO RW-FOUND-SW
058000             SET RW-PROD-ROW TO PROD-IDX
058100         END-IF
058200     END-IF.
058300 225-EXIT.
058400     EXIT.
058500
058600 300-ANALYZE-INGREDIENTS.
058700*    SCORE EVERY INGREDIENT ON THE RESOLVED PRODUCT, IN LABEL
058800*    ORDER, AND CARRY THE RESULTS FORWARD TO TOXUPDT.
058900     MOVE "300-ANALYZE-INGREDIENTS" TO PARA-NAME.
059000     MOVE PROD-ING-COUNT(RW-PROD-ROW) TO TS-ING-COUNT.
059100     PERFORM 305-ANALYZE-ONE-INGREDIENT THRU 305-EXIT
059200         VARYING ING-IDX FROM 1 BY 1
059300         UNTIL ING-IDX > TS-ING-COUNT.
059400 300-EXIT.
059500     EXIT.
059600
059700 305-ANALYZE-ONE-INGREDIENT.
059800*    TRY THE CHEMREF TABLE FIRST (EXACT, THEN PARTIAL), AND ONLY
059900*    FALL BACK TO THE KEYWORD CLASSIFIER IF NEITHER FINDS A ROW.
060000     MOVE PROD-INGREDIENT(RW-PROD-ROW, ING-IDX)
060100         TO TS-ING-NAME(ING-IDX).
060200
060300     MOVE "N" TO CL-FOUND-SW.
060400     PERFORM 310-EXACT-KEY-SEARCH THRU 310-EXIT.
060500     IF NOT CL-FOUND
060600         PERFORM 320-PARTIAL-KEY-SEARCH THRU 320-EXIT
060700     END-IF.
060800
060900     IF CL-FOUND
061000         MOVE CHEM-TOX-SCORE(CL-ROW)  TO IA-TOX-SCORE
061100         MOVE CHEM-CARCINOGEN(CL-ROW) TO IA-CARC-FLAG
061200         MOVE CHEM-ENDO-DISR(CL-ROW)  TO IA-ED-FLAG
061300     ELSE
061400         PERFORM 330-CLASSIFY-FALLBACK THRU 330-EXIT
061500     END-IF.
061600
061700     MOVE IA-TOX-SCORE  TO TS-ING-TOX-SCORE(ING-IDX).
061800     MOVE IA-CARC-FLAG  TO TS-ING-CARC-FLAG(ING-IDX).
061900     MOVE IA-ED-FLAG    TO TS-ING-ED-FLAG(ING-IDX).
062000 305-EXIT.
062100     EXIT.
062200
062300 310-EXACT-KEY-SEARCH.
062400*    CHEMICAL REFERENCE LOOKUP, RULE 1 - EXACT KEY MATCH.
062500*    09/04/02 RMT REQ 1871 - SEARCH AGAINST CHEM-TABLE-REC, AS
062600*    PATSRCH DOES, NOW THAT 050-LOAD-CHEMREF-TABLE FOLDS CHEM-KEY
062700*    TO UPPERCASE ONCE AT LOAD TIME.  ONLY THE INGREDIENT NAME
062800*    STILL NEEDS FOLDING HERE.
062900     MOVE PROD-INGREDIENT(RW-PROD-ROW, ING-IDX) TO WS-ING-FOLD.
063000     INSPECT WS-ING-FOLD CONVERTING
063100         "abcdefghijklmnopqrstuvwxyz" TO
063200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
063300     SET CHEM-IDX TO 1.
063400     SEARCH CHEM-TABLE-REC
063500         AT END
063600             MOVE "N" TO CL-FOUND-SW
063700         WHEN CHEM-KEY(CHEM-IDX) = WS-ING-FOLD
063800             MOVE "Y" TO CL-FOUND-SW
063900             SET CL-ROW TO CHEM-IDX
064000     END-SEARCH.
064100 310-EXIT.
064200     EXIT.
064300
064400 320-PARTIAL-KEY-SEARCH.
064500*    CHEMICAL REFERENCE LOOKUP, RULE 2 - FIRST KEY LONGER THAN
064600*    3 CHARACTERS THAT IS A SUBSTRING OF THE INGREDIENT, OR OF
064700*    WHICH THE INGREDIENT IS A SUBSTRING, IN STORED ORDER.
064800     PERFORM 322-TEST-PARTIAL THRU 322-EXIT
064900         VARYING CHEM-IDX FROM 1 BY 1
065000         UNTIL CHEM-IDX > CHEM-TABLE-COUNT OR CL-FOUND.
065100 320-EXIT.
065200     EXIT.
065300
065400 322-TEST-PARTIAL.
065500*    MINIMUM-KEY-LENGTH OF 3 KEEPS A SHORT REFERENCE KEY LIKE
065600*    "PEG" FROM MATCHING EVERY INGREDIENT THAT HAPPENS TO CONTAIN
065700*    THOSE THREE LETTERS SOMEWHERE IN A LONGER WORD.
065800     MOVE CHEM-KEY(CHEM-IDX) TO SC-KEY-TEXT.
065900     MOVE PROD-INGREDIENT(RW-PROD-ROW, ING-IDX) TO SC-TARGET-TEXT.
066000     MOVE 3 TO SC-MIN-KEY-LEN.
066100     CALL "SUBSCAN" USING SUBSCAN-CALL-REC, SC-RETURN-CD.
066200     IF SC-MATCHED
066300         MOVE "Y" TO CL-FOUND-SW
066400         SET CL-ROW TO CHEM-IDX
066500     END-IF.
066600 322-EXIT.
066700     EXIT.
066800
066900 330-CLASSIFY-FALLBACK.
067000*    INGREDIENT FALLBACK CLASSIFIER - REFERENCE TABLE DID NOT
067100*    RESOLVE THIS ONE.  CARCINOGENS, THEN ENDOCRINE DISRUPTORS,
067200*    THEN HIGH-CONCERN KEYWORDS, THEN SAFE KEYWORDS, ELSE THE
067300*    DEFAULT 3.0 "UNKNOWN" SCORE.
067400     MOVE "330-CLASSIFY-FALLBACK" TO PARA-NAME.
067500     MOVE 3.0 TO IA-TOX-SCORE.
067600     MOVE "N" TO IA-CARC-FLAG.
067700     MOVE "N" TO IA-ED-FLAG.
067800
067900*    03/11/02 RMT REQ 1858 - ALL FOUR LITERALS BELOW CARRY THE
068000*    DECIMAL POINT EXPLICITLY (10.0/8.0/1.0) SINCE IA-TOX-SCORE
068100*    IS PIC 9(02)V9 - A BARE INTEGER LITERAL LIKE 100 WOULD LINE
068200*    UP ON THE WRONG SIDE OF THE IMPLIED DECIMAL AND COME OUT AS
068300*    0.0 INSTEAD OF 10.0.  SEE THE 03/11/02 CHANGE LOG ENTRY.
068400     MOVE "N" TO KW-HIT-SW.
068500     PERFORM 335-SCAN-CARC-TABLE THRU 335-EXIT
068600         VARYING KW-IDX FROM 1 BY 1
068700         UNTIL KW-IDX > 15 OR KW-HIT.
068800     IF KW-HIT
068900         MOVE 10.0 TO IA-TOX-SCORE
069000         MOVE "Y" TO IA-CARC-FLAG
069100         GO TO 330-EXIT
069200     END-IF.
069300
069400     MOVE "N" TO KW-HIT-SW.
069500     PERFORM 340-SCAN-ENDO-TABLE THRU 340-EXIT
069600         VARYING KW-IDX FROM 1 BY 1
069700         UNTIL KW-IDX > 12 OR KW-HIT.
069800     IF KW-HIT
069900         MOVE 8.0 TO IA-TOX-SCORE
070000         MOVE "Y" TO IA-ED-FLAG
070100         GO TO 330-EXIT
070200     END-IF.
070300
070400*    HIGH-CONCERN TABLE CARRIES ITS OWN PER-KEYWORD SCORE (SEE
070500*    345-SCAN-HIGH-CONCERN) RATHER THAN A FLAT VALUE HERE.
070600     MOVE "N" TO KW-HIT-SW.
070700     PERFORM 345-SCAN-HIGH-CONCERN THRU 345-EXIT
070800         VARYING KW-IDX FROM 1 BY 1
070900         UNTIL KW-IDX > 30 OR KW-HIT.
071000     IF KW-HIT
071100         GO TO 330-EXIT
071200     END-IF.
071300
071400     MOVE "N" TO KW-HIT-SW.
071500     PERFORM 350-SCAN-SAFE-TABLE THRU 350-EXIT
071600         VARYING KW-IDX FROM 1 BY 1
071700         UNTIL KW-IDX > 15 OR KW-HIT.
071800     IF KW-HIT
071900         MOVE 1.0 TO IA-TOX-SCORE
072000     END-IF.
072100*    NO HIT ON ANY OF THE FOUR TABLES - FALLS THROUGH WITH THE
072200*    3.0 "UNKNOWN" DEFAULT SET AT THE TOP OF THIS PARAGRAPH.
072300 330-EXIT.
072400     EXIT.
072500
072600 335-SCAN-CARC-TABLE.
072700     MOVE CARC-KEYWORD(KW-IDX) TO SC-KEY-TEXT.
072800     MOVE PROD-INGREDIENT(RW-PROD-ROW, ING-IDX) TO SC-TARGET-TEXT.
072900     MOVE ZERO TO SC-MIN-KEY-LEN.
073000     CALL "SUBSCAN" USING SUBSCAN-CALL-REC, SC-RETURN-CD.
073100     IF SC-MATCHED
073200         MOVE "Y" TO KW-HIT-SW
073300     END-IF.
073400 335-EXIT.
073500     EXIT.
073600
073700 340-SCAN-ENDO-TABLE.
073800     MOVE ENDO-KEYWORD(KW-IDX) TO SC-KEY-TEXT.
073900     MOVE PROD-INGREDIENT(RW-PROD-ROW, ING-IDX) TO SC-TARGET-TEXT.
074000     MOVE ZERO TO SC-MIN-KEY-LEN.
074100     CALL "SUBSCAN" USING SUBSCAN-CALL-REC, SC-RETURN-CD.
074200     IF SC-MATCHED
074300         MOVE "Y" TO KW-HIT-SW
074400     END-IF.
074500 340-EXIT.
074600     EXIT.
074700
074800 345-SCAN-HIGH-CONCERN.
074900*    UNLIKE THE OTHER THREE KEYWORD SCANS, THIS ONE ALSO CARRIES
075000*    THE SCORE BACK OUT OF THE TABLE ENTRY ITSELF (HC-SCORE)
075100*    INSTEAD OF A FLAT VALUE SET BY THE CALLER.
075200     MOVE HC-KEYWORD(KW-IDX) TO SC-KEY-TEXT.
075300     MOVE PROD-INGREDIENT(RW-PROD-ROW, ING-IDX) TO SC-TARGET-TEXT.
075400     MOVE ZERO TO SC-MIN-KEY-LEN.
075500     CALL "SUBSCAN" USING SUBSCAN-CALL-REC, SC-RETURN-CD.
075600     IF SC-MATCHED
075700         MOVE "Y" TO KW-HIT-SW
075800         MOVE HC-SCORE(KW-IDX) TO IA-TOX-SCORE
075900     END-IF.
076000 345-EXIT.
076100     EXIT.
076200
076300 350-SCAN-SAFE-TABLE.
076400     MOVE SAFE-KEYWORD(KW-IDX) TO SC-KEY-TEXT.
076500     MOVE PROD-INGREDIENT(RW-PROD-ROW, ING-IDX) TO SC-TARGET-TEXT.
076600     MOVE ZERO TO SC-MIN-KEY-LEN.
076700     CALL "SUBSCAN" USING SUBSCAN-CALL-REC, SC-RETURN-CD.
076800     IF SC-MATCHED
076900         MOVE "Y" TO KW-HIT-SW
077000     END-IF.
077100 350-EXIT.
077200     EXIT.
077300
077400 690-WRITE-TOXSRCH-TRAILER.
077500*    09/07/02 RMT REQ 1878 - ONE TRAILER RECORD AFTER THE LAST
077600*    DETAIL SO TOXUPDT CAN BALANCE ITS READ COUNT AGAINST WHAT
077700*    THIS STEP ACTUALLY WROTE, BEFORE TOXSRCH-FILE IS CLOSED.
077800     MOVE "690-WRITE-TOXSRCH-TRAILER" TO PARA-NAME.
077900     MOVE SPACES  TO TOXSRCH-REC.
078000     MOVE "T"     TO TS-REC-TYPE.
078100     MOVE RECORDS-WRITTEN TO TS-REC-COUNT.
078200     WRITE TOXSRCH-REC.
078300 690-EXIT.
078400     EXIT.
078500 700-CLOSE-FILES.
078600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
078700     CLOSE CHEMREF-FILE, PRODMAST-FILE, SCANREQ-FILE,
078800           TOXSRCH-FILE, SYSOUT.
078900 700-EXIT.
079000     EXIT.
079100
079200 900-CLEANUP.
079300*    WRITE THE TRAILER, CLOSE EVERYTHING, AND DISPLAY THE SAME
079400*    THREE RUN TOTALS PATSRCH USED TO DISPLAY ON ITS WAY OUT.
079500     MOVE "900-CLEANUP" TO PARA-NAME.
079600     PERFORM 690-WRITE-TOXSRCH-TRAILER THRU 690-EXIT.
079700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
079800     DISPLAY "** SCAN REQUESTS READ **".
079900     DISPLAY RECORDS-READ.
080000     DISPLAY "** TOXSRCH RECORDS WRITTEN **".
080100     DISPLAY RECORDS-WRITTEN.
080200     DISPLAY "** NOT-FOUND REQUESTS **".
080300     DISPLAY NOT-FOUND-RECS.
080400     DISPLAY "******** NORMAL END OF JOB PRODLKUP ********".
080500 900-EXIT.
080600     EXIT.
080700
080800 1000-ABEND-RTN.
080900*    STANDARD SHOP ABEND HANDLER - DUMP THE ABEND RECORD TO
081000*    SYSOUT, CLOSE WHAT IS STILL OPEN, AND FORCE A 0C7 WITH THE
081100*    DIVIDE-BY-ZERO BELOW SO THE OPERATOR SEES AN ACTUAL ABEND
081200*    CODE INSTEAD OF A CLEAN RETURN CODE ON A CONDITION THIS
081300*    PROGRAM TREATS AS UNRECOVERABLE.
081400     WRITE SYSOUT-REC FROM ABEND-REC.
081500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
081600     DISPLAY "*** ABNORMAL END OF JOB-PRODLKUP ***" UPON CONSOLE.
081700     DIVIDE ZERO-VAL INTO ONE-VAL.
