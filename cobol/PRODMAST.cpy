000100******************************************************************
000200* PRODMAST -  LOCAL PRODUCT MASTER RECORD                        *
000300*             CONVERTED FROM THE OLD DDS0001 DCLGEN COPYLIB      *
000400*             FORMAT - THE PRODUCT CATALOG USED TO LIVE IN       *
000500*             DB2 TOO, BUT THE SCORING BATCH ONLY EVER DID A     *
000600*             SEQUENTIAL SCAN OF IT, SO IT WAS MOVED TO A        *
000700*             PLAIN QSAM WORK FILE (SEE PRODLKUP CHANGE LOG).    *
000800******************************************************************
000900*    ORIGINAL DCLGEN TABLE WAS  DDS0001.PRODUCT_MASTER           *
001000*    THIS MEMBER IS COPIED DIRECTLY UNDER THE OCCURS TABLE IN    *
001100*    PRODLKUP - ONE SET OF FIELD NAMES, NO 01-LEVEL HEADER.      *
001200******************************************************************
001300     10  PROD-BARCODE                PIC X(14).
001400     10  PROD-NAME                   PIC X(40).
001500     10  PROD-BRAND                  PIC X(20).
001600     10  PROD-CATEGORY               PIC X(12).
001700     10  PROD-ING-COUNT              PIC 99.
001800     10  PROD-INGREDIENT OCCURS 10 TIMES
001900                                     PIC X(39).
002000     10  FILLER                      PIC X(02).
002100******************************************************************
002200* THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 6        *
002300* RECORD LENGTH IS 480 BYTES - MATCHES THE PRODMAST QSAM FD      *
002400******************************************************************
