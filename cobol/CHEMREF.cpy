000100******************************************************************
000200* CHEMREF  -  CHEMICAL HAZARD REFERENCE TABLE RECORD             *
000300*             CONVERTED FROM THE OLD DDS0001 DCLGEN COPYLIB      *
000400*             FORMAT WHEN THE REFERENCE TABLE WAS PULLED OUT     *
000500*             OF DB2 AND FLATTENED TO A QSAM WORK FILE SO THE    *
000600*             NIGHTLY SCORING RUN NO LONGER NEEDS A DB2 BIND.    *
000700******************************************************************
000800*    ORIGINAL DCLGEN TABLE WAS  DDS0001.CHEM_REFERENCE           *
000900*    THIS MEMBER IS COPIED DIRECTLY UNDER THE OCCURS TABLE IN    *
001000*    PRODLKUP - ONE SET OF FIELD NAMES, NO 01-LEVEL HEADER.      *
001100******************************************************************
001200     10  CHEM-KEY                   PIC X(40).
001300     10  CHEM-DISPLAY                PIC X(40).
001400     10  CHEM-TOX-SCORE              PIC 99V9.
001500     10  CHEM-CARCINOGEN             PIC X(1).
001600         88  CHEM-IS-CARCINOGEN      VALUE "Y".
001700     10  CHEM-ENDO-DISR              PIC X(1).
001800         88  CHEM-IS-ENDO-DISR       VALUE "Y".
001900     10  CHEM-REPRO-TOX              PIC X(1).
002000         88  CHEM-IS-REPRO-TOX       VALUE "Y".
002100     10  CHEM-HAZARD                 PIC X(24).
002200     10  CHEM-SOURCE                 PIC X(10).
002300******************************************************************
002400* THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 8        *
002500* RECORD LENGTH IS 120 BYTES - MATCHES THE CHEMREF QSAM FD       *
002600******************************************************************
