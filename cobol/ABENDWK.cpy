000100******************************************************************
000200* ABENDWK  -  SHARED ABEND WORK AREA                             *
000300*             COMMON TO PRODLKUP, TOXUPDT AND TOXLIST SO ALL     *
000400*             THREE JOB STEPS OF THE SCORING RUN DUMP THE SAME   *
000500*             KIND OF MESSAGE LINE TO SYSOUT BEFORE THE FORCED   *
000600*             0C7/0CB ABEND.                                     *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                      PIC X(1)   VALUE SPACE.
001000     05  ABEND-PGM-NAME              PIC X(8)   VALUE SPACES.
001100     05  FILLER                      PIC X(1)   VALUE SPACE.
001200     05  PARA-NAME                   PIC X(25)  VALUE SPACES.
001300     05  FILLER                      PIC X(1)   VALUE SPACE.
001400     05  ABEND-REASON                PIC X(50)  VALUE SPACES.
001500     05  FILLER                      PIC X(1)   VALUE SPACE.
001600     05  EXPECTED-VAL                PIC 9(9)   VALUE ZERO.
001700     05  FILLER                      PIC X(1)   VALUE SPACE.
001800     05  ACTUAL-VAL                  PIC 9(9)   VALUE ZERO.
001900     05  FILLER                      PIC X(30)  VALUE SPACES.
002000
002100 01  ABEND-DIVIDE-FIELDS.
002200     05  ZERO-VAL                    PIC 9     VALUE ZERO.
002300     05  ONE-VAL                     PIC 9     VALUE 1.
