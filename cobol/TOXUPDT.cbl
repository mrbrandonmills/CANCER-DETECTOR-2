000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TOXUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  TOXUPDT IS STEP 2 OF THE NIGHTLY PRODUCT SCORING RUN.  IT     *
001000*  READS THE RESOLVED/RATED SCAN RECORDS OFF THE TOXSRCH WORK    *
001100*  FILE BUILT BY PRODLKUP, CALCULATES THE 0-100 PRODUCT SAFETY   *
001200*  SCORE (VIA TOXSCORE), WRITES THE SCORED-DETAIL FILE, BREAKS   *
001300*  ON SCAN-USER-ID TO BUILD THE PER-USER STATISTICS FILE, AND    *
001400*  CARRIES FORWARD THE COLOR-BAND AND GRAND TOTALS TOXLIST       *
001500*  NEEDS FOR THE REPORT ON THE RPTTOTAL TRAILER FILE.            *
001600*                                                                *
001700*  TOXSRCH-FILE IS SORTED ASCENDING BY SCAN-USER-ID COMING OUT   *
001800*  OF PRODLKUP, SO THE USER BREAK IN 200-CHECK-USER-BREAK NEVER  *
001900*  NEEDS TO SORT ANYTHING ITSELF - IT ONLY HAS TO NOTICE WHEN    *
002000*  THE KEY CHANGES.                                              *
002100******************************************************************
002200* CHANGE LOG.                                                     *
002300*   03/14/91  JRS  REQ 1140  ORIGINAL WRITE-UP.                   *
002400*   09/02/92  JRS  REQ 1203  WEIGHTED-MEAN TABLE ADDED - NO SQRT  *
002500*                            FUNCTION ON THIS COMPILER, SO THE    *
002600*                            1/SQRT(I) POSITION WEIGHTS FOR I=1   *
002700*                            TO 10 ARE CARRIED AS CONSTANTS.      *
002800*   11/19/93  DPK  REQ 1311  USER-BREAK LOGIC ADDED.               *
002900*   02/08/95  DPK  REQ 1367  COLOR-BAND TOTALS ADDED FOR TOXLIST. *
003000*   01/06/99  RMT  Y2K-004  REVIEWED - WS-DATE IS DISPLAY ONLY.   *
003100*   06/22/01  RMT  REQ 1822  GRAND TOTAL NOW EXCLUDES NOT-FOUND   *
003200*                            SCANS FROM THE OVERALL AVERAGE.      *
003300*   09/07/02  RMT  REQ 1878  TOXSRCH TRAILER RECORD FROM PRODLKUP *
003400*                            NOW BALANCE-CHECKED IN 900-CLEANUP - *
003500*                            SAME IDEA AS DALYUPDT'S OLD PATSRCH  *
003600*                            TRAILER CHECK.                       *
003700*   09/09/02  RMT  REQ 1882  560-SET-USER-COLOR WAS THRESHOLDING  *
003800*                            OFF THE ROUNDED UST-AVG-SCORE - A    *
003900*                            RAW AVERAGE JUST UNDER A CUTOFF      *
004000*                            COULD ROUND UP AND FLIP THE COLOR    *
004100*                            BAND.  NOW THRESHOLDS OFF A SEPARATE *
004200*                            TRUNCATED-INTEGER HOLD.              *
004300*   09/10/02  RMT  REQ 1884  QA ASKED FOR MORE COMMENTARY ACROSS  *
004400*                            THE FILE LAYOUTS AND THE USER-BREAK/ *
004500*                            SCORING PARAGRAPHS.                  *
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    OPERATOR CONSOLE/SYSOUT LISTING - ABEND DUMP RECORD ONLY.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000*    WORK FILE FROM PRODLKUP - INPUT TO THIS STEP.
006100     SELECT TOXSRCH-FILE
006200     ASSIGN TO UT-S-TOXSRCH
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS TFCODE.
006500
006600*    ONE SCORED-DETAIL RECORD PER SCAN REQUEST - FEEDS TOXLIST'S
006700*    DETAIL LINES.
006800     SELECT SCORDET-FILE
006900     ASSIGN TO UT-S-SCORDET
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS DFCODE.
007200
007300*    ONE RECORD PER USER WHOSE SCAN RUN HAS ENDED - FEEDS
007400*    TOXLIST'S PER-USER SUMMARY SECTION.
007500     SELECT USERSTAT-FILE
007600     ASSIGN TO UT-S-USRSTAT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS UFCODE.
007900
008000*    SINGLE-RECORD TRAILER OF COLOR-BAND AND GRAND TOTALS -
008100*    FEEDS THE BOTTOM-OF-REPORT TOTALS IN TOXLIST.
008200     SELECT RPTTOTAL-FILE
008300     ASSIGN TO UT-S-RPTTOTL
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS RFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600
009700****** WORK FILE FROM PRODLKUP - ONE RESOLVED/RATED SCAN PER     *
009800****** INPUT REQUEST                                             *
009900 FD  TOXSRCH-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 500 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS TOXSRCH-REC.
010500 01  TOXSRCH-REC.
010600     05  TS-USER-ID              PIC X(10).
010700     05  TS-PROD-NAME            PIC X(40).
010800     05  TS-FOUND                PIC X(01).
010900         88  TS-IS-FOUND         VALUE "Y".
011000     05  TS-ING-COUNT            PIC 9(02).
011100     05  TS-INGREDIENT OCCURS 10 TIMES.
011200         10  TS-ING-NAME         PIC X(39).
011300         10  TS-ING-TOX-SCORE    PIC 9(02)V9.
011400         10  TS-ING-CARC-FLAG    PIC X(01).
011500         10  TS-ING-ED-FLAG      PIC X(01).
011600*    09/07/02 RMT REQ 1878 - LAST SEVEN BYTES OF THE OLD FILLER
011700*    SPLIT OUT TO MATCH PRODLKUP'S TRAILER RECORD LAYOUT SO THIS
011800*    STEP CAN BALANCE ITS READ COUNT AGAINST WHAT PRODLKUP WROTE.
011900     05  TS-FILLER-AREA          PIC X(07).
012000     05  TS-TRAILER-VIEW REDEFINES TS-FILLER-AREA.
012100         10  TS-REC-TYPE         PIC X(01).
012200             88  TS-IS-TRAILER   VALUE "T".
012300         10  TS-REC-COUNT        PIC 9(06).
012400
012500****** ONE SCORED-DETAIL RECORD PER SCAN REQUEST                 *
012600 FD  SCORDET-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 200 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS SCORED-DETAIL-REC.
013200 01  SCORED-DETAIL-REC.
013300     05  DET-USER-ID             PIC X(10).
013400     05  DET-PROD-NAME           PIC X(40).
013500     05  DET-FOUND               PIC X(01).
013600     05  DET-SCORE                PIC 9(03).
013700     05  DET-COLOR               PIC X(06).
013800     05  DET-WORST-ING           PIC X(39).
013900*        NAME OF THE SINGLE WORST-SCORING INGREDIENT ON THIS
014000*        PRODUCT - BLANK WHEN THE PRODUCT WAS NOT FOUND OR
014100*        CARRIED NO INGREDIENTS.
014200     05  DET-CARC-COUNT          PIC 9(02).
014300     05  DET-ED-COUNT            PIC 9(02).
014400     05  DET-SUMMARY             PIC X(80).
014500     05  FILLER                  PIC X(17).
014600
014700****** ONE USER-STATS RECORD PER BROKEN USER                    *
014800 FD  USERSTAT-FILE
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 120 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS USER-STATS-REC.
015400 01  USER-STATS-REC.
015500     05  UST-USER-ID             PIC X(10).
015600     05  UST-TOTAL-SCANS         PIC 9(05).
015700     05  UST-AVG-SCORE           PIC 9(03)V9(02).
015800*        2-DECIMAL ROUNDED AVERAGE, FOR DISPLAY ONLY - NEVER
015900*        THE FIELD THE COLOR BAND IS SET FROM.  SEE
016000*        UB-AVG-SCORE-TRUNC/560-SET-USER-COLOR BELOW FOR WHY.
016100     05  UST-COLOR               PIC X(06).
016200     05  UST-WORST-PROD          PIC X(40).
016300     05  UST-WORST-SCORE         PIC 9(03).
016400     05  FILLER                  PIC X(51).
016500
016600****** COLOR-BAND AND GRAND TOTALS, HANDED TO TOXLIST FOR THE   *
016700****** BOTTOM OF THE REPORT - SAME ROLE AS THE OLD WS-TRAILER-REC*
016800 FD  RPTTOTAL-FILE
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 112 CHARACTERS
017200     BLOCK CONTAINS 0 RECORDS
017300     DATA RECORD IS RPTTOTAL-REC.
017400 01  RPTTOTAL-REC.
017500     05  RT-BAND-COUNT     OCCURS 5 TIMES PIC 9(05).
017600     05  RT-BAND-SCORE-SUM OCCURS 5 TIMES PIC 9(07)V99.
017700*        BOTH TABLES INDEXED 1=GREEN 2=YELLOW 3=ORANGE 4=RED
017800*        5=GRAY, SAME ORDER AS BAND-COUNT/BAND-SCORE-SUM IN
017900*        WORKING-STORAGE AND COLOR-LABEL BELOW.
018000     05  RT-TOTAL-REQUESTS       PIC 9(07).
018100     05  RT-TOTAL-SCORED         PIC 9(07).
018200     05  RT-TOTAL-NOTFOUND       PIC 9(07).
018300     05  RT-GRAND-SCORE-SUM      PIC 9(09)V99.
018400     05  FILLER                  PIC X(10).
018500
018600 WORKING-STORAGE SECTION.
018700
018800*    TFCODE CARRIES THE END-OF-FILE 88; THE OTHER THREE FILES ARE
018900*    OUTPUT ONLY AND THEIR STATUS CODES ARE NEVER TESTED.
019000 01  FILE-STATUS-CODES.
019100     05  TFCODE                  PIC X(2).
019200         88 NO-MORE-TOXSRCH  VALUE "10".
019300     05  DFCODE                  PIC X(2).
019400     05  UFCODE                  PIC X(2).
019500     05  RFCODE                  PIC X(2).
019600
019700 77  WS-DATE                     PIC 9(6).
019800 77  MORE-TOXSRCH-SW             PIC X(1) VALUE SPACE.
019900     88 NO-MORE-TOXSRCHS  VALUE 'N'.
020000
020100** POSITION WEIGHTS 1/SQRT(I) FOR I=1 TO 10 - CONSTANT TABLE,
020200** NO SQRT FUNCTION AVAILABLE ON THIS COMPILER
020300*    09/02/92 JRS - EARLIER INGREDIENTS ON A LABEL ARE PRESENT IN
020400*    GREATER QUANTITY BY LAW, SO THEY CARRY MORE WEIGHT IN THE
020500*    PRODUCT'S OVERALL TOXICITY THAN INGREDIENTS FURTHER DOWN THE
020600*    LIST - THE 1/SQRT(POSITION) CURVE GIVES A STRONG BUT NOT
020700*    ALL-OR-NOTHING TAPER.
020800 01  WEIGHT-TABLE-VALUES.
020900     05  FILLER   PIC 9V9(4) VALUE 1.0000.
021000     05  FILLER   PIC 9V9(4) VALUE 0.7071.
021100     05  FILLER   PIC 9V9(4) VALUE 0.5774.
021200     05  FILLER   PIC 9V9(4) VALUE 0.5000.
021300     05  FILLER   PIC 9V9(4) VALUE 0.4472.
021400     05  FILLER   PIC 9V9(4) VALUE 0.4082.
021500     05  FILLER   PIC 9V9(4) VALUE 0.3780.
021600     05  FILLER   PIC 9V9(4) VALUE 0.3536.
021700     05  FILLER   PIC 9V9(4) VALUE 0.3333.
021800     05  FILLER   PIC 9V9(4) VALUE 0.3162.
021900 01  WEIGHT-TABLE REDEFINES WEIGHT-TABLE-VALUES.
022000     05  WT-WEIGHT OCCURS 10 TIMES PIC 9V9(4).
022100
022200*    02/08/95 DPK - REQ 1367 STARTED 600-ACCUM-BAND-TOTALS AS A
022300*    TABLE LOOKUP AGAINST THIS LIST INSTEAD OF THE CASCADING IF.
022400*    LEFT THE CASCADING IF IN PLACE AFTER TESTING SHOWED NO
022500*    TIMING DIFFERENCE - TABLE KEPT HERE IN CASE WE REVISIT IT.
022600 01  COLOR-LABEL-LIST.
022700     05  FILLER   PIC X(6) VALUE "GREEN ".
022800     05  FILLER   PIC X(6) VALUE "YELLOW".
022900     05  FILLER   PIC X(6) VALUE "ORANGE".
023000     05  FILLER   PIC X(6) VALUE "RED   ".
023100     05  FILLER   PIC X(6) VALUE "GRAY  ".
023200 01  COLOR-LABELS REDEFINES COLOR-LABEL-LIST.
023300     05  COLOR-LABEL OCCURS 5 TIMES PIC X(6).
023400
023500 77  ING-IDX                     PIC 9(02) COMP.
023600 77  WS-WT-SUM                   PIC S9(2)V9(4) COMP-3.
023700 77  WS-TW-SUM                   PIC S9(5)V9(4) COMP-3.
023800 77  WS-WORST-IDX                PIC 9(02) COMP.
023900 77  WS-WORST-SCORE-WK           PIC 9(02)V9 COMP-3.
024000 77  WS-CARC-COUNT-WK            PIC S9(2) COMP.
024100 77  WS-ED-COUNT-WK              PIC S9(2) COMP.
024200 77  WS-BAND-IDX                 PIC 9(02) COMP.
024300
024400** CALL AREA FOR TOXSCORE
024500*    SAME SHAPE AS TOXSCORE'S OWN LINKAGE SECTION - LOADED
024600*    FRESH BY 300-SCORE-PRODUCT BEFORE EVERY CALL.
024700 01  SCORE-CALC-REC.
024800     05  SCORE-CALC-TYPE-SW      PIC X(1).
024900         88  NORMAL-PRODUCT      VALUE "N".
025000         88  EMPTY-PRODUCT       VALUE "E".
025100     05  SCI-WEIGHTED-MEAN       PIC 9(2)V9(4) COMP-3.
025200     05  SCI-WORST-SCORE         PIC 99V9     COMP-3.
025300     05  SCO-BASE-SCORE          PIC S999     COMP-3.
025400     05  SCO-CAP-SCORE           PIC 999      COMP-3.
025500     05  SCO-FINAL-SCORE         PIC 999      COMP-3.
025600     05  SCO-COLOR               PIC X(6).
025700 77  SCORE-RETURN-CD             PIC 9(4) COMP.
025800
025900 01  WS-SUMMARY-FIELDS.
026000*    EDITED HOLD FIELDS FOR 330-BUILD-SUMMARY'S STRING
026100*    STATEMENTS - A COUNT MUST BE EDITED BEFORE IT CAN BE
026200*    STRUNG INTO A DISPLAY FIELD.
026300     05  WS-SUM-CARC-ED          PIC Z9.
026400     05  WS-SUM-ED-ED            PIC Z9.
026500
026600** USER-BREAK CONTROL AREA
026700*    ACCUMULATES ACROSS EVERY TOXSRCH RECORD FOR THE CURRENT
026800*    SCAN-USER-ID, RESET BY 250-RESET-USER-BREAK EACH TIME
026900*    200-CHECK-USER-BREAK SEES THE KEY CHANGE.
027000 01  USER-BREAK-WORK.
027100     05  UB-PREV-USER-ID         PIC X(10) VALUE SPACES.
027200     05  UB-SCAN-COUNT           PIC S9(5) COMP VALUE ZERO.
027300     05  UB-SCORE-SUM            PIC S9(7)V99 COMP-3 VALUE ZERO.
027400     05  UB-WORST-SCORE          PIC S999 COMP-3 VALUE 999.
027500     05  UB-WORST-PROD           PIC X(40) VALUE SPACES.
027600     05  UB-FIRST-REC-SW         PIC X(1) VALUE "Y".
027700         88  UB-FIRST-RECORD     VALUE "Y".
027800*    09/09/02 RMT REQ 1882 - SEPARATE TRUNCATED-INTEGER HOLD FOR
027900*    560-SET-USER-COLOR - UST-AVG-SCORE IS ROUNDED FOR DISPLAY,
028000*    SO THE COLOR CANNOT BE THRESHOLDED OFF OF IT WITHOUT RISKING
028100*    A BOUNDARY FLIP (79.996 ROUNDS UP TO 80.00, GREEN, WHEN THE
028200*    TRUE AVERAGE IS STILL UNDER THE 80 CUTOFF).
028300     05  UB-AVG-SCORE-TRUNC      PIC S999 COMP-3 VALUE ZERO.
028400
028500** COLOR-BAND AND GRAND TOTALS - INDEX 1=GREEN 2=YELLOW
028600** 3=ORANGE 4=RED 5=GRAY
028700 01  BAND-TOTAL-WORK.
028800     05  BAND-COUNT     OCCURS 5 TIMES PIC S9(5) COMP.
028900     05  BAND-SCORE-SUM OCCURS 5 TIMES PIC S9(7)V99 COMP-3.
029000
029100 01  GRAND-TOTAL-WORK.
029200     05  GRAND-TOTAL-REQUESTS    PIC S9(7) COMP VALUE ZERO.
029300     05  GRAND-TOTAL-SCORED      PIC S9(7) COMP VALUE ZERO.
029400     05  GRAND-TOTAL-NOTFOUND    PIC S9(7) COMP VALUE ZERO.
029500     05  GRAND-SCORE-SUM         PIC S9(9)V99 COMP-3 VALUE ZERO.
029600*    ALTERNATE BYTE VIEW - KEPT FROM THE SAME ABEND-DUMP WORK
029700*    AS THE ONE IN TOXSCORE.
029800     05  GRAND-SCORE-SUM-BYTES REDEFINES GRAND-SCORE-SUM
029900             PIC X(1) OCCURS 6 TIMES.
030000
030100 01  COUNTERS-AND-ACCUMULATORS.
030200     05 RECORDS-READ             PIC S9(9) COMP.
030300     05 DETAILS-WRITTEN          PIC S9(9) COMP.
030400     05 BREAKS-WRITTEN           PIC S9(9) COMP.
030500     05 EXPECTED-TOXSRCH-COUNT   PIC S9(9) COMP.
030600
030700 COPY ABENDWK.
030800
030900 PROCEDURE DIVISION.
031000*    PRIME THE FIRST READ IN HOUSEKEEPING, DRIVE THE MAIN LOOP
031100*    OFF THE END-OF-FILE SWITCH, THEN CLOSE OUT WITH THE FINAL
031200*    USER BREAK AND THE RPTTOTAL TRAILER.
031300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031400     PERFORM 100-MAINLINE THRU 100-EXIT
031500         UNTIL NO-MORE-TOXSRCHS.
031600     PERFORM 900-CLEANUP THRU 900-EXIT.
031700     MOVE ZERO TO RETURN-CODE.
031800     GOBACK.
031900
032000 000-HOUSEKEEPING.
032100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032200     DISPLAY "******** BEGIN JOB TOXUPDT ********".
032300     ACCEPT  WS-DATE FROM DATE.
032400     OPEN INPUT  TOXSRCH-FILE.
032500     OPEN OUTPUT SCORDET-FILE, USERSTAT-FILE, RPTTOTAL-FILE,
032600                 SYSOUT.
032700
032800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
032900     INITIALIZE BAND-TOTAL-WORK.
033000
033100     READ TOXSRCH-FILE
033200         AT END
033300         MOVE 'N' TO MORE-TOXSRCH-SW
033400     END-READ.
033500*    09/07/02 RMT REQ 1878 - A TRAILER AHEAD OF END-OF-FILE MEANS
033600*    ZERO DETAIL RECORDS CAME OVER FROM PRODLKUP - STOP HERE SO
033700*    900-CLEANUP CAN STILL BALANCE AGAINST THE TRAILER COUNT.
033800     IF NOT NO-MORE-TOXSRCHS AND TS-IS-TRAILER
033900         MOVE TS-REC-COUNT TO EXPECTED-TOXSRCH-COUNT
034000         MOVE 'N' TO MORE-TOXSRCH-SW
034100     END-IF.
034200 000-EXIT.
034300     EXIT.
034400
034500 100-MAINLINE.
034600*    ONE PASS PER TOXSRCH DETAIL RECORD - CHECK THE USER BREAK
034700*    FIRST (BEFORE SCORING), THEN SCORE OR BUILD A NOT-FOUND
034800*    DETAIL, WRITE IT, ROLL IT INTO THE COLOR-BAND TOTALS, AND
034900*    ROLL IT INTO THE CURRENT USER'S RUNNING STATISTICS IF IT
035000*    SCORED.
035100     MOVE "100-MAINLINE" TO PARA-NAME.
035200     ADD 1 TO RECORDS-READ.
035300     ADD 1 TO GRAND-TOTAL-REQUESTS.
035400
035500     PERFORM 200-CHECK-USER-BREAK THRU 200-EXIT.
035600
035700     IF TS-IS-FOUND
035800         PERFORM 300-SCORE-PRODUCT THRU 300-EXIT
035900         ADD 1 TO GRAND-TOTAL-SCORED
036000     ELSE
036100         PERFORM 350-BUILD-NOTFOUND THRU 350-EXIT
036200         ADD 1 TO GRAND-TOTAL-NOTFOUND
036300     END-IF.
036400
036500     PERFORM 400-WRITE-DETAIL THRU 400-EXIT.
036600     PERFORM 600-ACCUM-BAND-TOTALS THRU 600-EXIT.
036700
036800     IF TS-IS-FOUND
036900         PERFORM 500-ACCUM-USER-STATS THRU 500-EXIT
037000     END-IF.
037100
037200     READ TOXSRCH-FILE
037300         AT END
037400         MOVE 'N' TO MORE-TOXSRCH-SW
037500     END-READ.
037600     IF NOT NO-MORE-TOXSRCHS AND TS-IS-TRAILER
037700         MOVE TS-REC-COUNT TO EXPECTED-TOXSRCH-COUNT
037800         MOVE 'N' TO MORE-TOXSRCH-SW
037900     END-IF.
038000 100-EXIT.
038100     EXIT.
038200
038300 200-CHECK-USER-BREAK.
038400*    11/19/93 DPK - BREAK DRIVEN BY EVERY RECORD'S USER ID, NOT
038500*    JUST THE SCORED ONES, SO A USER WITH NOTHING BUT NOT-FOUND
038600*    SCANS STILL GETS A ZERO USER-STATS RECORD.
038700     MOVE "200-CHECK-USER-BREAK" TO PARA-NAME.
038800     IF UB-FIRST-RECORD
038900         MOVE "N" TO UB-FIRST-REC-SW
039000         MOVE TS-USER-ID TO UB-PREV-USER-ID
039100     ELSE
039200         IF TS-USER-ID NOT = UB-PREV-USER-ID
039300             PERFORM 550-WRITE-USER-BREAK THRU 550-EXIT
039400             PERFORM 250-RESET-USER-BREAK THRU 250-EXIT
039500             MOVE TS-USER-ID TO UB-PREV-USER-ID
039600         END-IF
039700     END-IF.
039800 200-EXIT.
039900     EXIT.
040000
040100 250-RESET-USER-BREAK.
040200*    WORST-SCORE RESETS TO 999 (WORSE THAN ANY POSSIBLE REAL
040300*    SCORE) SO THE FIRST COMPARE IN 500-ACCUM-USER-STATS ALWAYS
040400*    TAKES THE NEW USER'S FIRST SCORED PRODUCT.
040500     MOVE ZERO   TO UB-SCAN-COUNT.
040600     MOVE ZERO   TO UB-SCORE-SUM.
040700     MOVE 999    TO UB-WORST-SCORE.
040800     MOVE SPACES TO UB-WORST-PROD.
040900 250-EXIT.
041000     EXIT.
041100
041200 300-SCORE-PRODUCT.
041300*    EMPTY-INGREDIENT-LIST PRODUCTS GO STRAIGHT TO TOXSCORE WITH
041400*    NO WEIGHTED MEAN TO COMPUTE; EVERYTHING ELSE COMPUTES THE
041500*    WEIGHTED MEAN AND FINDS THE WORST INGREDIENT FIRST, SINCE
041600*    TOXSCORE NEEDS BOTH ON INPUT.
041700     MOVE "300-SCORE-PRODUCT" TO PARA-NAME.
041800     IF TS-ING-COUNT = ZERO
041900         MOVE "E" TO SCORE-CALC-TYPE-SW
042000         CALL "TOXSCORE" USING SCORE-CALC-REC, SCORE-RETURN-CD
042100         MOVE SPACES TO DET-WORST-ING
042200         MOVE ZERO   TO DET-CARC-COUNT
042300         MOVE ZERO   TO DET-ED-COUNT
042400         MOVE "NO INGREDIENTS PROVIDED" TO DET-SUMMARY
042500     ELSE
042600         PERFORM 310-COMPUTE-WEIGHTED-MEAN THRU 310-EXIT
042700         PERFORM 320-FIND-WORST-INGREDIENT THRU 320-EXIT
042800         MOVE "N" TO SCORE-CALC-TYPE-SW
042900         MOVE WS-WORST-SCORE-WK TO SCI-WORST-SCORE
043000         CALL "TOXSCORE" USING SCORE-CALC-REC, SCORE-RETURN-CD
043100         MOVE TS-ING-NAME(WS-WORST-IDX) TO DET-WORST-ING
043200         MOVE WS-CARC-COUNT-WK TO DET-CARC-COUNT
043300         MOVE WS-ED-COUNT-WK   TO DET-ED-COUNT
043400         PERFORM 330-BUILD-SUMMARY THRU 330-EXIT
043500     END-IF.
043600
043700     MOVE TS-USER-ID    TO DET-USER-ID.
043800     MOVE TS-PROD-NAME  TO DET-PROD-NAME.
043900     MOVE "Y"           TO DET-FOUND.
044000     MOVE SCO-FINAL-SCORE TO DET-SCORE.
044100     MOVE SCO-COLOR       TO DET-COLOR.
044200 300-EXIT.
044300     EXIT.
044400
044500 310-COMPUTE-WEIGHTED-MEAN.
044600*    09/02/92 JRS - WEIGHT(I) = 1/SQRT(I), WEIGHTED MEAN =
044700*    SUM(T(I)*WEIGHT(I)) / SUM(WEIGHT(I)).
044800     MOVE "310-COMPUTE-WEIGHTED-MEAN" TO PARA-NAME.
044900     MOVE ZERO TO WS-WT-SUM.
045000     MOVE ZERO TO WS-TW-SUM.
045100     MOVE ZERO TO WS-CARC-COUNT-WK.
045200     MOVE ZERO TO WS-ED-COUNT-WK.
045300     PERFORM 315-ACCUM-ONE-WEIGHT THRU 315-EXIT
045400         VARYING ING-IDX FROM 1 BY 1
045500         UNTIL ING-IDX > TS-ING-COUNT.
045600     COMPUTE SCI-WEIGHTED-MEAN = WS-TW-SUM / WS-WT-SUM.
045700 310-EXIT.
045800     EXIT.
045900
046000 315-ACCUM-ONE-WEIGHT.
046100*    ACCUMULATES BOTH THE WEIGHT SUM (DENOMINATOR) AND THE
046200*    TOXICITY*WEIGHT SUM (NUMERATOR) IN ONE PASS, AND TALLIES
046300*    THE CARCINOGEN/ENDOCRINE-DISRUPTOR FLAG COUNTS 330-BUILD-
046400*    SUMMARY NEEDS LATER - NO SENSE WALKING THE INGREDIENT LIST
046500*    TWICE.
046600     ADD WT-WEIGHT(ING-IDX) TO WS-WT-SUM.
046700     COMPUTE WS-TW-SUM = WS-TW-SUM +
046800         TS-ING-TOX-SCORE(ING-IDX) * WT-WEIGHT(ING-IDX).
046900     IF TS-ING-CARC-FLAG(ING-IDX) = "Y"
047000         ADD 1 TO WS-CARC-COUNT-WK
047100     END-IF.
047200     IF TS-ING-ED-FLAG(ING-IDX) = "Y"
047300         ADD 1 TO WS-ED-COUNT-WK
047400     END-IF.
047500 315-EXIT.
047600     EXIT.
047700
047800 320-FIND-WORST-INGREDIENT.
047900*    WORST IS THE FIRST INGREDIENT (LOWEST POSITION) AT THE
048000*    MAXIMUM TOXICITY - STRICT GREATER-THAN KEEPS THE FIRST ON
048100*    A TIE.
048200     MOVE "320-FIND-WORST-INGREDIENT" TO PARA-NAME.
048300     MOVE 1 TO WS-WORST-IDX.
048400     MOVE TS-ING-TOX-SCORE(1) TO WS-WORST-SCORE-WK.
048500     PERFORM 325-TEST-ONE-INGREDIENT THRU 325-EXIT
048600         VARYING ING-IDX FROM 2 BY 1
048700         UNTIL ING-IDX > TS-ING-COUNT.
048800 320-EXIT.
048900     EXIT.
049000
049100 325-TEST-ONE-INGREDIENT.
049200     IF TS-ING-TOX-SCORE(ING-IDX) > WS-WORST-SCORE-WK
049300         MOVE TS-ING-TOX-SCORE(ING-IDX) TO WS-WORST-SCORE-WK
049400         MOVE ING-IDX TO WS-WORST-IDX
049500     END-IF.
049600 325-EXIT.
049700     EXIT.
049800
049900 330-BUILD-SUMMARY.
050000*    FIRST RULE THAT APPLIES WINS - CARCINOGENS, THEN ENDOCRINE
050100*    DISRUPTORS, THEN THE FINAL-SCORE BANDS.
050200     MOVE "330-BUILD-SUMMARY" TO PARA-NAME.
050300     MOVE SPACES TO DET-SUMMARY.
050400     IF WS-CARC-COUNT-WK > 0
050500         MOVE WS-CARC-COUNT-WK TO WS-SUM-CARC-ED
050600         STRING "CRITICAL: CONTAINS " DELIMITED BY SIZE
050700                WS-SUM-CARC-ED        DELIMITED BY SIZE
050800                " KNOWN/SUSPECTED CARCINOGEN(S)" DELIMITED BY SIZE
050900                INTO DET-SUMMARY
051000     ELSE
051100         IF WS-ED-COUNT-WK > 0
051200             MOVE WS-ED-COUNT-WK TO WS-SUM-ED-ED
051300             STRING "WARNING: CONTAINS " DELIMITED BY SIZE
051400                    WS-SUM-ED-ED         DELIMITED BY SIZE
051500                    " POTENTIAL ENDOCRINE DISRUPTOR(S)"
051600                        DELIMITED BY SIZE
051700                    INTO DET-SUMMARY
051800         ELSE
051900*            NO CARCINOGEN OR ENDOCRINE-DISRUPTOR HIT - FALL
052000*            BACK TO A PLAIN SCORE-BAND MESSAGE, SAME FOUR
052100*            BREAKPOINTS AS 240-SET-COLOR IN TOXSCORE.
052200             IF SCO-FINAL-SCORE < 40
052300                 STRING "HIGH TOXICITY CONCERN. WORST: "
052400                            DELIMITED BY SIZE
052500                        TS-ING-NAME(WS-WORST-IDX)
052600                            DELIMITED BY SIZE
052700                        INTO DET-SUMMARY
052800             ELSE
052900                 IF SCO-FINAL-SCORE < 60
053000                     STRING "MODERATE CONCERNS FOUND. CONSIDER "
053100                            DELIMITED BY SIZE
053200                            "ALTERNATIVES." DELIMITED BY SIZE
053300                            INTO DET-SUMMARY
053400                 ELSE
053500                     IF SCO-FINAL-SCORE < 80
053600                         STRING "SOME MINOR CONCERNS. GENERALLY "
053700                                DELIMITED BY SIZE
053800                                "ACCEPTABLE." DELIMITED BY SIZE
053900                                INTO DET-SUMMARY
054000                     ELSE
054100                         STRING "LOW TOXICITY PROFILE. PRODUCT "
054200                                DELIMITED BY SIZE
054300                                "APPEARS RELATIVELY SAFE."
054400                                    DELIMITED BY SIZE
054500                                INTO DET-SUMMARY
054600                     END-IF
054700                 END-IF
054800             END-IF
054900         END-IF
055000     END-IF.
055100 330-EXIT.
055200     EXIT.
055300
055400 350-BUILD-NOTFOUND.
055500*    PRODUCT DID NOT RESOLVE - SCORE AND COLOR ARE FIXED,
055600*    NO USER-STATS IMPACT.
055700     MOVE "350-BUILD-NOTFOUND" TO PARA-NAME.
055800     MOVE TS-USER-ID    TO DET-USER-ID.
055900     MOVE TS-PROD-NAME  TO DET-PROD-NAME.
056000     MOVE "N"           TO DET-FOUND.
056100     MOVE ZERO          TO DET-SCORE.
056200     MOVE "GRAY  "      TO DET-COLOR.
056300     MOVE SPACES        TO DET-WORST-ING.
056400     MOVE ZERO          TO DET-CARC-COUNT.
056500     MOVE ZERO          TO DET-ED-COUNT.
056600     MOVE "PRODUCT NOT FOUND" TO DET-SUMMARY.
056700 350-EXIT.
056800     EXIT.
056900
057000 400-WRITE-DETAIL.
057100     MOVE "400-WRITE-DETAIL" TO PARA-NAME.
057200     WRITE SCORED-DETAIL-REC.
057300     ADD 1 TO DETAILS-WRITTEN.
057400 400-EXIT.
057500     EXIT.
057600
057700 500-ACCUM-USER-STATS.
057800*    ROLLS ONE SCORED DETAIL INTO THE RUNNING TOTALS FOR THE
057900*    CURRENT SCAN-USER-ID - CALLED FROM 100-MAINLINE ONLY WHEN
058000*    THE PRODUCT RESOLVED, SO A NOT-FOUND SCAN NEVER PULLS A
058100*    USER'S AVERAGE TOWARD ZERO.
058200     MOVE "500-ACCUM-USER-STATS" TO PARA-NAME.
058300     ADD 1 TO UB-SCAN-COUNT.
058400     ADD DET-SCORE TO UB-SCORE-SUM.
058500     ADD DET-SCORE TO GRAND-SCORE-SUM.
058600     IF DET-SCORE < UB-WORST-SCORE
058700         MOVE DET-SCORE    TO UB-WORST-SCORE
058800         MOVE DET-PROD-NAME TO UB-WORST-PROD
058900     END-IF.
059000 500-EXIT.
059100     EXIT.
059200
059300 550-WRITE-USER-BREAK.
059400*    11/19/93 DPK - A USER WHOSE EVERY SCAN FAILED LOOKUP STILL
059500*    WRITES A ZERO-SCAN, GRAY RECORD.
059600     MOVE "550-WRITE-USER-BREAK" TO PARA-NAME.
059700     MOVE UB-PREV-USER-ID TO UST-USER-ID.
059800     MOVE UB-SCAN-COUNT   TO UST-TOTAL-SCANS.
059900     IF UB-SCAN-COUNT = ZERO
060000         MOVE ZERO     TO UST-AVG-SCORE
060100         MOVE "GRAY  " TO UST-COLOR
060200         MOVE SPACES   TO UST-WORST-PROD
060300         MOVE ZERO     TO UST-WORST-SCORE
060400     ELSE
060500*        09/09/02 RMT REQ 1882 - TWO SEPARATE COMPUTES FROM THE
060600*        SAME UB-SCORE-SUM/UB-SCAN-COUNT - ONE ROUNDED, FOR THE
060700*        DISPLAY FIELD; ONE TRUNCATED, FOR THE COLOR BAND.  DO
060800*        NOT COLLAPSE THESE BACK INTO ONE COMPUTE.
060900         COMPUTE UST-AVG-SCORE ROUNDED =
061000             UB-SCORE-SUM / UB-SCAN-COUNT
061100         COMPUTE UB-AVG-SCORE-TRUNC =
061200             UB-SCORE-SUM / UB-SCAN-COUNT
061300         PERFORM 560-SET-USER-COLOR THRU 560-EXIT
061400         MOVE UB-WORST-PROD  TO UST-WORST-PROD
061500         MOVE UB-WORST-SCORE TO UST-WORST-SCORE
061600     END-IF.
061700     WRITE USER-STATS-REC.
061800     ADD 1 TO BREAKS-WRITTEN.
061900 550-EXIT.
062000     EXIT.
062100
062200 560-SET-USER-COLOR.
062300*    COLOR FROM UB-AVG-SCORE-TRUNC, THE TRUNCATED-INTEGER AVERAGE -
062400*    09/09/02 RMT REQ 1882 - DELIBERATELY NOT UST-AVG-SCORE, WHICH
062500*    IS ROUNDED FOR DISPLAY AND CAN SIT ON THE WRONG SIDE OF A
062600*    THRESHOLD AFTER ROUNDING.  SAME THRESHOLDS AS THE PER-SCAN
062700*    COLOR BAND IN 240-SET-COLOR OF TOXSCORE.
062800     IF UB-AVG-SCORE-TRUNC NOT < 80
062900         MOVE "GREEN " TO UST-COLOR
063000     ELSE
063100         IF UB-AVG-SCORE-TRUNC NOT < 60
063200             MOVE "YELLOW" TO UST-COLOR
063300         ELSE
063400             IF UB-AVG-SCORE-TRUNC NOT < 40
063500                 MOVE "ORANGE" TO UST-COLOR
063600             ELSE
063700                 MOVE "RED   " TO UST-COLOR
063800             END-IF
063900         END-IF
064000     END-IF.
064100 560-EXIT.
064200     EXIT.
064300
064400 600-ACCUM-BAND-TOTALS.
064500*    02/08/95 DPK - ONE BUCKET PER COLOR, INDEX 1=GREEN
064600*    2=YELLOW 3=ORANGE 4=RED 5=GRAY.  RUNS FOR EVERY DETAIL
064700*    RECORD, FOUND OR NOT, SO GRAY PICKS UP EVERY NOT-FOUND SCAN.
064800     MOVE "600-ACCUM-BAND-TOTALS" TO PARA-NAME.
064900     IF DET-COLOR = "GREEN "
065000         MOVE 1 TO WS-BAND-IDX
065100     ELSE
065200         IF DET-COLOR = "YELLOW"
065300             MOVE 2 TO WS-BAND-IDX
065400         ELSE
065500             IF DET-COLOR = "ORANGE"
065600                 MOVE 3 TO WS-BAND-IDX
065700             ELSE
065800                 IF DET-COLOR = "RED   "
065900                     MOVE 4 TO WS-BAND-IDX
066000                 ELSE
066100                     MOVE 5 TO WS-BAND-IDX
066200                 END-IF
066300             END-IF
066400         END-IF
066500     END-IF.
066600     ADD 1 TO BAND-COUNT(WS-BAND-IDX).
066700     ADD DET-SCORE TO BAND-SCORE-SUM(WS-BAND-IDX).
066800 600-EXIT.
066900     EXIT.
067000
067100 700-CLOSE-FILES.
067200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
067300     CLOSE TOXSRCH-FILE, SCORDET-FILE, USERSTAT-FILE,
067400           RPTTOTAL-FILE, SYSOUT.
067500 700-EXIT.
067600     EXIT.
067700
067800 900-CLEANUP.
067900     MOVE "900-CLEANUP" TO PARA-NAME.
068000*    09/07/02 RMT REQ 1878 - OUT-OF-BALANCE CHECK AGAINST THE
068100*    TOXSRCH TRAILER COUNT FROM PRODLKUP, SAME AS DALYUPDT DOES
068200*    AGAINST THE OLD PATSRCH TRAILER RECORD.
068300     IF RECORDS-READ NOT EQUAL TO EXPECTED-TOXSRCH-COUNT
068400         MOVE "** TOXSRCH RECORDS OUT OF BALANCE WITH PRODLKUP"
068500             TO ABEND-REASON
068600         MOVE EXPECTED-TOXSRCH-COUNT TO EXPECTED-VAL
068700         MOVE RECORDS-READ TO ACTUAL-VAL
068800         GO TO 1000-ABEND-RTN
068900     END-IF.
069000*    FLUSH THE LAST USER'S ACCUMULATED STATISTICS - THE NORMAL
069100*    BREAK IN 200-CHECK-USER-BREAK ONLY FIRES ON A KEY CHANGE,
069200*    SO THE FINAL USER IN THE FILE NEVER TRIGGERS IT.
069300     IF NOT UB-FIRST-RECORD
069400         PERFORM 550-WRITE-USER-BREAK THRU 550-EXIT
069500     END-IF.
069600     PERFORM 950-WRITE-RPTTOTAL THRU 950-EXIT.
069700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
069800     DISPLAY "** TOXSRCH RECORDS READ **".
069900     DISPLAY RECORDS-READ.
070000     DISPLAY "** SCORED-DETAIL RECORDS WRITTEN **".
070100     DISPLAY DETAILS-WRITTEN.
070200     DISPLAY "** USER-STATS BREAKS WRITTEN **".
070300     DISPLAY BREAKS-WRITTEN.
070400     DISPLAY "******** NORMAL END OF JOB TOXUPDT ********".
070500 900-EXIT.
070600     EXIT.
070700
070800 950-WRITE-RPTTOTAL.
070900*    ONE TRAILER RECORD CARRYING EVERY COLOR-BAND BUCKET PLUS
071000*    THE GRAND TOTALS - WRITTEN ONCE, AFTER THE LAST USER BREAK.
071100     MOVE "950-WRITE-RPTTOTAL" TO PARA-NAME.
071200     MOVE ZERO TO RPTTOTAL-REC.
071300     PERFORM 955-MOVE-ONE-BAND THRU 955-EXIT
071400         VARYING WS-BAND-IDX FROM 1 BY 1
071500         UNTIL WS-BAND-IDX > 5.
071600     MOVE GRAND-TOTAL-REQUESTS TO RT-TOTAL-REQUESTS.
071700     MOVE GRAND-TOTAL-SCORED   TO RT-TOTAL-SCORED.
071800     MOVE GRAND-TOTAL-NOTFOUND TO RT-TOTAL-NOTFOUND.
071900     MOVE GRAND-SCORE-SUM      TO RT-GRAND-SCORE-SUM.
072000     WRITE RPTTOTAL-REC.
072100 950-EXIT.
072200     EXIT.
072300
072400 955-MOVE-ONE-BAND.
072500     MOVE BAND-COUNT(WS-BAND-IDX) TO RT-BAND-COUNT(WS-BAND-IDX).
072600     MOVE BAND-SCORE-SUM(WS-BAND-IDX)
072700         TO RT-BAND-SCORE-SUM(WS-BAND-IDX).
072800 955-EXIT.
072900     EXIT.
073000
073100 1000-ABEND-RTN.
073200*    STANDARD SHOP ABEND HANDLER - SEE PRODLKUP FOR THE SAME
073300*    PATTERN.
073400     WRITE SYSOUT-REC FROM ABEND-REC.
073500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
073600     DISPLAY "*** ABNORMAL END OF JOB-TOXUPDT ***" UPON CONSOLE.
073700     DIVIDE ZERO-VAL INTO ONE-VAL.
