000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TOXSCORE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  TOXSCORE TAKES THE WEIGHTED-MEAN TOXICITY AND THE WORST        *
001100*  SINGLE-INGREDIENT TOXICITY FOR ONE PRODUCT AND TURNS THEM      *
001200*  INTO THE 0-100 SAFETY SCORE AND COLOR BAND.  CALLED ONCE PER   *
001300*  SCAN REQUEST FROM TOXUPDT, THE SAME WAY CLCLBCST USED TO BE    *
001400*  CALLED ONCE PER CHARGE LINE FROM PATSRCH/TRMTSRCH.             *
001500*                                                                *
001600*  THE BASE SCORE RUNS DOWN AS THE WEIGHTED-MEAN TOXICITY RUNS    *
001700*  UP, THEN THE WORST SINGLE INGREDIENT IMPOSES A CEILING ON TOP  *
001800*  OF THAT SO A PRODUCT CANNOT BUY ITS WAY BACK INTO THE GREEN    *
001900*  JUST BY CARRYING A LOT OF HARMLESS FILLER INGREDIENTS.         *
002000******************************************************************
002100* CHANGE LOG.                                                     *
002200*   03/14/91  JRS  REQ 1140  ORIGINAL WRITE-UP.                   *
002300*   09/02/92  JRS  REQ 1203  CAP TABLE ADDED PER QA FINDING.       *
002400*   11/19/93  DPK  REQ 1311  EMPTY-INGREDIENT-LIST PATH ADDED.     *
002500*   02/08/95  DPK  REQ 1367  COLOR BAND THRESHOLDS TIGHTENED.      *
002600*   01/06/99  RMT  Y2K-004  REVIEWED - NO DATE FIELDS IN THIS PGM. *
002700*   06/22/01  RMT  REQ 1822  BASE SCORE MADE A SEPARATE FIELD SO   *
002800*                            SYSOUT DUMP COULD SHOW IT ON ABEND.   *
002900*   09/07/02  RMT  REQ 1878  WS-RAW-BASE-BYTES WAS DECLARED AT THE*
003000*                            WRONG LEVEL - MOVED TO LEVEL 05 TO   *
003100*                            MATCH WS-RAW-BASE, THE FIELD IT      *
003200*                            REDEFINES.                           *
003300*   09/10/02  RMT  REQ 1884  QA ASKED FOR MORE COMMENTARY ON THE  *
003400*                            CAP TABLE AND THE COLOR THRESHOLDS   *
003500*                            SO THEY MATCH UP CLEARLY WITH THE    *
003600*                            BUSINESS RULE WRITE-UP.              *
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700*    TOXSCORE IS A CALLABLE SUBROUTINE - NO FILES OF ITS OWN.
004800
004900 WORKING-STORAGE SECTION.
005000 01  MISC-FIELDS.
005100     05  WS-RAW-BASE             PIC S9(5)V9(4) COMP-3.
005200*    ALTERNATE BYTE VIEW OF THE RAW BASE SCORE - KEPT FROM THE
005300*    SAME ABEND-DUMP WORK AS THE 06/22/01 CHANGE BELOW, SO A
005400*    DUMP TAKEN IN 200-NORMAL-SCORE CAN SHOW THE PACKED SCORE
005500*    BYTE BY BYTE WITHOUT AN OPERATOR HAVING TO UNPACK IT BY HAND.
005600     05  WS-RAW-BASE-BYTES REDEFINES WS-RAW-BASE.
005700         10  WS-RAW-BASE-BYTE    PIC X(1) OCCURS 5 TIMES.
005800
005900*    09/02/92 JRS - REQ 1203 CAP TABLE WAS FIRST BUILT AS A
006000*    THREE-ENTRY LOOKUP TABLE BELOW, THEN RE-CODED AS THE
006100*    CASCADING IF IN 220-SET-CAP FOR EASIER QA WALKTHROUGH.
006200*    TABLE LEFT IN PLACE RATHER THAN PULLING IT BACK OUT - IT
006300*    DOCUMENTS THE SAME THREE THRESHOLD/CAP PAIRS THAT THE IF
006400*    STATEMENTS IN 220-SET-CAP HARD-CODE, SO A MAINTAINER CAN
006500*    CHECK ONE AGAINST THE OTHER WITHOUT GOING BACK TO THE
006600*    BUSINESS RULE WRITE-UP.
006700 01  CAP-TABLE-VALUES.
006800     05  FILLER                  PIC 9V9    VALUE 9.0.
006900     05  FILLER                  PIC 999    VALUE 015.
007000     05  FILLER                  PIC 9V9    VALUE 7.0.
007100     05  FILLER                  PIC 999    VALUE 035.
007200     05  FILLER                  PIC 9V9    VALUE 5.0.
007300     05  FILLER                  PIC 999    VALUE 055.
007400 01  CAP-TABLE REDEFINES CAP-TABLE-VALUES.
007500     05  CAP-ENTRY OCCURS 3 TIMES.
007600*        WORST-INGREDIENT THRESHOLD AND THE SCORE CAP IT FORCES -
007700*        WORST SCORE 9.0 OR ABOVE CAPS AT 15, 7.0 OR ABOVE CAPS
007800*        AT 35, 5.0 OR ABOVE CAPS AT 55.  BELOW 5.0 THERE IS NO
007900*        CAP AT ALL (SEE THE ELSE LEG OF 220-SET-CAP).
008000         10  CAP-THRESHOLD        PIC 9V9.
008100         10  CAP-VALUE             PIC 999.
008200
008300*    06/22/01 RMT - WS-CAP-HOLD WAS ADDED SO THE ABEND DUMP COULD
008400*    ALSO SHOW THE CAP VALUE BYTE-FOR-BYTE.  LEFT AS A PACKED
008500*    HOLD FIELD PLUS BYTE VIEW EVEN THOUGH 220-SET-CAP ENDED UP
008600*    MOVING STRAIGHT TO SCO-CAP-SCORE INSTEAD OF THROUGH HERE.
008700 01  WS-CAP-HOLD                 PIC S999 COMP-3.
008800 01  WS-CAP-HOLD-BYTES REDEFINES WS-CAP-HOLD.
008900     05  WS-CAP-HOLD-BYTE        PIC X(1) OCCURS 2 TIMES.
009000
009100 LINKAGE SECTION.
009200*    ONE PARAMETER AREA PASSED BY REFERENCE FROM TOXUPDT - THE
009300*    INPUTS (SCAN TYPE, WEIGHTED MEAN, WORST SCORE) ARE FILLED IN
009400*    BY THE CALLER; THE OUTPUTS (BASE, CAP, FINAL, COLOR) ARE
009500*    FILLED IN HERE AND HANDED BACK UNCHANGED TO THE CALLER.
009600 01  SCORE-CALC-REC.
009700     05  SCORE-CALC-TYPE-SW      PIC X.
009800         88  NORMAL-PRODUCT      VALUE "N".
009900         88  EMPTY-PRODUCT       VALUE "E".
010000     05  SCI-WEIGHTED-MEAN       PIC 9(2)V9(4) COMP-3.
010100     05  SCI-WORST-SCORE         PIC 99V9     COMP-3.
010200     05  SCO-BASE-SCORE          PIC S999     COMP-3.
010300     05  SCO-CAP-SCORE           PIC 999      COMP-3.
010400     05  SCO-FINAL-SCORE         PIC 999      COMP-3.
010500     05  SCO-COLOR               PIC X(6).
010600
010700 01  RETURN-CD                   PIC 9(4) COMP.
010800
010900 PROCEDURE DIVISION USING SCORE-CALC-REC, RETURN-CD.
011000*    ONLY TWO SCAN TYPES EXIST TODAY (NORMAL AND EMPTY-INGREDIENT
011100*    LIST) - THE SWITCH IS TESTED RATHER THAN DEFAULTED SO A
011200*    FUTURE THIRD TYPE FALLS THROUGH WITH NO SCORE SET INSTEAD OF
011300*    SILENTLY GETTING TREATED AS NORMAL.
011400     IF EMPTY-PRODUCT
011500         PERFORM 100-EMPTY-SCORE
011600     ELSE
011700         IF NORMAL-PRODUCT
011800             PERFORM 200-NORMAL-SCORE
011900         END-IF
012000     END-IF.
012100
012200     MOVE ZERO TO RETURN-CD.
012300     GOBACK.
012400
012500 100-EMPTY-SCORE.
012600*    03/14/91 JRS - NO INGREDIENTS ON THE LABEL, SPLIT THE
012700*    DIFFERENCE RATHER THAN CALLING IT SAFE OR UNSAFE.  A 50/50
012800*    SCORE AND A YELLOW BAND KEEP AN UNLABELED PRODUCT FROM
012900*    SORTING TO EITHER END OF THE EXCEPTION REPORT.
013000     MOVE 50        TO SCO-FINAL-SCORE.
013100     MOVE 50        TO SCO-BASE-SCORE.
013200     MOVE 100       TO SCO-CAP-SCORE.
013300     MOVE "YELLOW"  TO SCO-COLOR.
013400
013500 200-NORMAL-SCORE.
013600*    BASE SCORE RUNS FROM 100 (WEIGHTED MEAN OF ZERO) DOWN TO
013700*    0 (WEIGHTED MEAN OF 10) BEFORE THE CAP IS EVEN CONSIDERED -
013800*    EACH WHOLE POINT OF MEAN TOXICITY COSTS TEN POINTS OF SCORE.
013900**  REMOVE FOR 0CB BUG INTRODUCED FOR ABEND CONDITION
014000     COMPUTE WS-RAW-BASE =
014100         (10 - SCI-WEIGHTED-MEAN) * 10.
014200     MOVE WS-RAW-BASE TO SCO-BASE-SCORE.
014300
014400     PERFORM 220-SET-CAP.
014500
014600*    FINAL SCORE IS THE LOWER OF THE BASE SCORE AND THE CAP -
014700*    THE CAP ONLY EVER PULLS THE SCORE DOWN, NEVER UP.
014800     IF SCO-BASE-SCORE < SCO-CAP-SCORE
014900         MOVE SCO-BASE-SCORE TO SCO-FINAL-SCORE
015000     ELSE
015100         MOVE SCO-CAP-SCORE  TO SCO-FINAL-SCORE
015200     END-IF.
015300
015400*    GUARD BOTH ENDS - A WEIGHTED MEAN OVER 10 CAN DRIVE THE BASE
015500*    SCORE NEGATIVE, AND THERE IS NO LEGITIMATE WAY FOR THE SCORE
015600*    TO EXCEED 100 BUT THE BOUNDS ARE CHECKED EXPLICITLY RATHER
015700*    THAN TRUSTED TO THE ARITHMETIC ABOVE.
015800     IF SCO-FINAL-SCORE < 0
015900         MOVE 0 TO SCO-FINAL-SCORE
016000     END-IF.
016100     IF SCO-FINAL-SCORE > 100
016200         MOVE 100 TO SCO-FINAL-SCORE
016300     END-IF.
016400
016500     PERFORM 240-SET-COLOR.
016600
016700 220-SET-CAP.
016800*    09/02/92 JRS - WORST INGREDIENT CAPS THE FINAL SCORE SO ONE
016900*    BAD ACTOR CANNOT BE DILUTED AWAY BY NINE SAFE ONES.  TESTED
017000*    FROM THE WORST THRESHOLD DOWN SO THE FIRST CONDITION THAT
017100*    FITS WINS - SEE CAP-TABLE ABOVE FOR THE SAME THREE PAIRS.
017200     IF SCI-WORST-SCORE NOT < 9.0
017300         MOVE 15  TO SCO-CAP-SCORE
017400     ELSE
017500         IF SCI-WORST-SCORE NOT < 7.0
017600             MOVE 35  TO SCO-CAP-SCORE
017700         ELSE
017800             IF SCI-WORST-SCORE NOT < 5.0
017900                 MOVE 55  TO SCO-CAP-SCORE
018000             ELSE
018100*                NO INGREDIENT SCORED 5.0 OR HIGHER - NO CAP
018200*                APPLIES, SO THE CAP IS SET WIDE OPEN AND THE
018300*                BASE SCORE PASSES THROUGH UNCHANGED.
018400                 MOVE 100 TO SCO-CAP-SCORE
018500             END-IF
018600         END-IF
018700     END-IF.
018800
018900 240-SET-COLOR.
019000*    02/08/95 DPK - COLOR BAND ON THE FINAL (POST-CAP) SCORE, NOT
019100*    THE BASE SCORE - A PRODUCT THAT GOT CAPPED DOWN MUST SHOW
019200*    THE CAPPED COLOR, NOT THE COLOR IT WOULD HAVE EARNED BEFORE
019300*    THE WORST INGREDIENT PULLED IT DOWN.  SAME FOUR THRESHOLDS
019400*    USED FOR THE PER-USER ROLLING AVERAGE IN TOXUPDT'S
019500*    560-SET-USER-COLOR.
019600     IF SCO-FINAL-SCORE NOT < 80
019700         MOVE "GREEN " TO SCO-COLOR
019800     ELSE
019900         IF SCO-FINAL-SCORE NOT < 60
020000             MOVE "YELLOW" TO SCO-COLOR
020100         ELSE
020200             IF SCO-FINAL-SCORE NOT < 40
020300                 MOVE "ORANGE" TO SCO-COLOR
020400             ELSE
020500                 MOVE "RED   " TO SCO-COLOR
020600             END-IF
020700         END-IF
020800     END-IF.
